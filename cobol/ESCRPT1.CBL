000010*ESCRPT1 - ESCROW ANALYSIS RESULT LISTING
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. ESCRPT1.
000040       AUTHOR. R DELGADO.
000050       INSTALLATION. CONSUMER LOAN SERVICING - ESCROW UNIT.
000060       DATE-WRITTEN. 03/18/1987.
000070       DATE-COMPILED.
000080       SECURITY. COMPANY CONFIDENTIAL - ESCROW DATA.
000090*-----------------------------------------------------------
000100* CHANGE LOG
000110*-----------------------------------------------------------
000120*   DATE     BY   REQUEST   DESCRIPTION
000130*   -------- ---  --------  --------------------------------
000140*   03/18/87 RDG  ESC-0013  ORIGINAL PROGRAM. PRINTS THE
000150*                           ESCROW1 RESULT FILE FOR THE
000160*                           BOARDING CLERKS.
000170*   06/02/87 RDG  ESC-0020  ADDED NOTE LINES UNDER EACH
000180*                           LOAN DETAIL LINE.
000190*   11/30/90 CWS  ESC-0078  ADDED REFUND-ACTION COLUMN TO
000200*                           MATCH THE REBUILT LADDER IN
000210*                           ESCROW1.
000220*   07/22/94 DKL  ESC-0104  WIDENED LOAN-ID COLUMN TO 10
000230*                           BYTES FOR NEW SERVICING NUMBERS.
000240*   08/19/98 PAV  ESC-0141  YEAR 2000 REVIEW - RUN DATE
000250*                           HEADING NOW WINDOWS                   Y2K0141 
000260*                           THE SYSTEM YEAR INTO                  Y2K0141 
000270*                           A 4 DIGIT YEAR.                       Y2K0141 
000280*   03/02/01 PAV  ESC-0152  ADDED END OF JOB TOTALS LINE
000290*                           FOR THE THREE MONEY COLUMNS.
000300*-----------------------------------------------------------
000310*
000320* THIS PROGRAM READS THE ESCROW1 RESULT FILE, ONE LINE PER
000330* LOAN PLUS ITS NOTE LINES, AND PRINTS THE BOARDING CLERK
000340* LISTING. TOTALS FOR ANNUAL DISBURSEMENTS, SHORTAGE AND
000350* SURPLUS ARE ACCUMULATED AND PRINTED AT END OF JOB.
000360*
000370* NO SPECIAL SWITCH OR PRINTER HANDLING IS NEEDED BEYOND THE
000380* CARRIAGE CONTROL NAME THE SHOP STANDARD COPYBOOK SET
000390* EXPECTS TO SEE DECLARED.
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470* RESULT-INPUT - THE ESCROW1 OUTPUT FILE, READ BACK HERE ONE
000480* RECORD AT A TIME (RESULT LINES INTERLEAVED WITH THEIR NOTE
000490* LINES) FOR THE PRINTED LISTING.
000500           SELECT RESULT-INPUT ASSIGN TO DISK
000510           ORGANIZATION IS LINE SEQUENTIAL
000520           FILE STATUS IS FS-RSLT.
000530
000540* PRINT-LISTING - THE 132 COLUMN BOARDING CLERK REPORT.
000550* EVERY LINE WRITTEN TO IT IS MOVED FROM ONE OF THE PRINT
000560* LINE WORK AREAS BELOW (HEADING, DETAIL, NOTE, OR TOTAL).
000570           SELECT PRINT-LISTING ASSIGN TO DISK
000580           ORGANIZATION IS LINE SEQUENTIAL
000590           FILE STATUS IS FS-PRT.
000600
000610       DATA DIVISION.
000620       FILE SECTION.
000630
000640* FD RESULT-INPUT - SAME 120 BYTE LAYOUT ESCROW1 WRITES.
000650* REC-TYPE TELLS 0200-READ-AND-PRINT WHICH OF THE TWO
000660* RECORD LAYOUTS BELOW APPLIES TO THE RECORD JUST READ.
000670       FD RESULT-INPUT
000680           LABEL RECORD STANDARD
000690           VALUE OF FILE-ID IS "ESCRRSLT.DAT".
000700* RESULT-REC-IN - ONE LOAN'S ANALYSIS OUTCOME.  FIELD NAMES
000710* AND WIDTHS MATCH ESCROW-RESULT-REC IN ESCROW1 FIELD FOR
000720* FIELD.
000730       01 RESULT-REC-IN.
000740* REC-TYPE - "R" FOR A RESULT LINE, TESTED BY
000750* 0200-READ-AND-PRINT BELOW.
000760           02 RIN-REC-TYPE          PIC X(1).
000770* LOAN-ID - WIDENED TO 10 BYTES PER ESC-0104, MATCHING THE
000780* ESCROW1 WIDENING UNDER ESC-0103.
000790           02 RIN-LOAN-ID           PIC X(10).
000800* ANNUAL-DISBURSEMENTS - WHOLE/DECIMAL PAIR, PRINTED IN
000810* PL-ANN-DISB AND ROLLED INTO THE RUN TOTAL.
000820           02 RIN-ANN-DISB-ENT      PIC 9(9).
000830           02 RIN-ANN-DISB-DEC      PIC 9(2).
000840* ALLOWED-CUSHION - THE RESPA CAPPED CUSHION AMOUNT.
000850           02 RIN-CUSHION-ENT       PIC 9(7).
000860           02 RIN-CUSHION-DEC       PIC 9(2).
000870* NEW-MONTHLY-ESCROW - THE SOLVED LEVEL MONTHLY DEPOSIT.
000880           02 RIN-NEW-ESCROW-ENT    PIC 9(7).
000890           02 RIN-NEW-ESCROW-DEC    PIC 9(2).
000900* PROJECTED-MIN-BALANCE - SIGNED, SINCE A DEFICIENCY CAN
000910* STILL PRINT NEGATIVE EVEN AFTER THE SOLVER RAN.
000920           02 RIN-MIN-BAL-ENT       PIC S9(9).
000930           02 RIN-MIN-BAL-DEC       PIC 9(2).
000940* SHORTAGE/SURPLUS - ONLY ONE OF THE TWO IS EVER NONZERO ON
000950* A GIVEN RESULT RECORD.
000960           02 RIN-SHORTAGE-ENT      PIC 9(9).
000970           02 RIN-SHORTAGE-DEC      PIC 9(2).
000980           02 RIN-SURPLUS-ENT       PIC 9(9).
000990           02 RIN-SURPLUS-DEC       PIC 9(2).
001000* SHORTAGE-COLLECTION-MONTHS - CARRIED THROUGH BUT NOT
001010* PRINTED ON THE CURRENT LISTING LAYOUT.
001020           02 RIN-SHORT-COLL-MOS    PIC 9(2).
001030* REFUND-ACTION - "refund" OR "credit", ADDED TO THE
001040* LISTING UNDER ESC-0078 WHEN THE LADDER WAS REBUILT.
001050           02 RIN-REFUND-ACTION     PIC X(6).
001060           02 FILLER                PIC X(39).
001070* NOTE-REC-IN - UP TO THREE NOTE LINES PER LOAN, EACH
001080* FOLLOWING ITS RESULT RECORD ON THE FILE.
001090       01 NOTE-REC-IN.
001100* REC-TYPE - "N" FOR A NOTE LINE.
001110           02 NIN-REC-TYPE          PIC X(1).
001120           02 NIN-LOAN-ID           PIC X(10).
001130           02 NIN-TEXT              PIC X(80).
001140           02 FILLER                PIC X(29).
001150
001160* FD PRINT-LISTING - STANDARD 132 COLUMN PRINT LAYOUT.  NO
001170* FIELDS ARE BROKEN OUT HERE - EVERY PRINT LINE IS BUILT IN
001180* ITS OWN WORKING-STORAGE AREA AND MOVED IN WITH A WRITE
001190* ... FROM.
001200       FD PRINT-LISTING
001210           LABEL RECORD STANDARD
001220           VALUE OF FILE-ID IS "ESCRPRT.DAT".
001230* PRINT-REC - 132 BYTE FILLER.  CARRIAGE CONTROL IS HANDLED
001240* BY THE FIRST BYTE OF WHICHEVER WORK AREA IS MOVED IN.
001250       01 PRINT-REC.
001260           05 FILLER                PIC X(132).
001270
001280* FILE STATUS SWITCHES AND THE END OF FILE FLAG COME FIRST,
001290* THE SAME HOUSE ORDER ESCROW1 USES.
001300       WORKING-STORAGE SECTION.
001310* FS-RSLT/FS-PRT - FILE STATUS CODES CHECKED AFTER EVERY
001320* OPEN AND READ; DISPLAYED ON THE ABEND MESSAGE IN
001330* 0990-OPEN-ERROR.
001340       77 FS-RSLT                   PIC X(2).
001350       77 FS-PRT                    PIC X(2).
001360* NO-MORE-RESULTS DRIVES THE MAIN READ/PRINT LOOP IN
001370* 0000-MAIN-CONTROL.
001380       77 EOF-RESULT             PIC X(1) VALUE "N".
001390           88 NO-MORE-RESULTS              VALUE "Y".
001400
001410* RESPA-CENTURY-BREAK - THE Y2K WINDOWING PIVOT ADDED BY
001420* ESC-0141.  A 2 DIGIT SYSTEM YEAR BELOW THIS VALUE IS
001430* TREATED AS 20XX, AT OR ABOVE IT AS 19XX.
001440       78 RESPA-CENTURY-BREAK        VALUE 50.
001450
001460* SYSTEM-DATE-FIELDS - TODAY'S DATE FROM THE SYSTEM
001470* CLOCK, BROKEN OUT FOR THE RUN DATE HEADING ON THE LISTING.
001480       01 SYSTEM-DATE-FIELDS.
001490           05 CURR-DATE          PIC 9(6).
001500           05 CURR-DATE-BRK REDEFINES CURR-DATE.
001510               10 CURR-YEAR-2    PIC 9(2).
001520               10 CURR-MONTH     PIC 9(2).
001530               10 CURR-DAY       PIC 9(2).
001540           05 FILLER                PIC X(1).
001550
001560* RUN-YEAR-WORK - THE WINDOWED 4 DIGIT RUN YEAR BUILT BY
001570* 0100-OPEN-FILES AND MOVED TO THE HEADING LINE.  REDEFINED
001580* SO THE CENTURY DIGITS CAN BE SET SEPARATELY FROM THE
001590* 2 DIGIT YEAR READ OFF THE SYSTEM CLOCK.
001600       01 RUN-YEAR-WORK.
001610           05 RUN-YEAR-FULL      PIC 9(4).
001620           05 RUN-YEAR-FULL-R REDEFINES RUN-YEAR-FULL.
001630               10 RUN-CENTURY    PIC 9(2).
001640               10 RUN-YEAR-2-OUT PIC 9(2).
001650           05 FILLER                PIC X(1).
001660
001670* REPORT-TOTALS - THE THREE RUNNING MONEY TOTALS (ANNUAL
001680* DISBURSEMENTS, SHORTAGE, SURPLUS), ACCUMULATED IN CENTS BY
001690* 0300-PRINT-ONE-RESULT AND PRINTED BY 0900-PRINT-TOTALS.
001700* REDEFINED AS A TABLE BELOW SO THE PRINT LOOP CAN WALK ALL
001710* THREE WITH ONE PARAGRAPH INSTEAD OF THREE.
001720       01 REPORT-TOTALS.
001730           05 TOTAL-ANN-DISB-CENTS   PIC S9(9).
001740           05 TOTAL-SHORTAGE-CENTS   PIC S9(9).
001750           05 TOTAL-SURPLUS-CENTS    PIC S9(9).
001760           05 FILLER                    PIC X(1).
001770       01 TOTALS-R REDEFINES REPORT-TOTALS.
001780           05 TOTAL-CENTS OCCURS 3 TIMES PIC S9(9).
001790           05 FILLER                    PIC X(1).
001800
001810* TOTALS-LABEL-TABLE - THE THREE TOTAL LINE CAPTIONS,
001820* REDEFINED BELOW AS A TABLE PARALLEL TO TOTALS-R SO
001830* 0910-PRINT-ONE-TOTAL CAN PULL BOTH THE LABEL AND THE
001840* AMOUNT WITH THE SAME SUBSCRIPT.
001850       01 TOTALS-LABEL-TABLE.
001860           05 FILLER PIC X(20) VALUE "TOTAL ANNUAL DISB   ".
001870           05 FILLER PIC X(20) VALUE "TOTAL SHORTAGE      ".
001880           05 FILLER PIC X(20) VALUE "TOTAL SURPLUS       ".
001890           05 FILLER PIC X(1).
001900       01 TOTALS-LABELS REDEFINES TOTALS-LABEL-TABLE.
001910           05 TOTAL-LABEL OCCURS 3 TIMES PIC X(20).
001920           05 FILLER PIC X(1).
001930
001940* LOAN-COUNT - RUN TOTAL OF LOANS LISTED, DISPLAYED ON
001950* THE OPERATOR CONSOLE AT 0990-CLOSE-FILES.
001960       77 LOAN-COUNT              PIC 9(7) COMP.
001970       77 TOTAL-SUB               PIC 9 COMP.
001980       77 DIVIDEND                PIC S9(9).
001990       77 QUOTIENT                PIC S9(9).
002000       77 REMAINDER-AMT               PIC S9(9).
002010
002020* HEADING-LINE-1/HEADING-LINE-2 - THE TWO HEADER LINES
002030* WRITTEN ONCE AT THE TOP OF THE REPORT BY 0100-OPEN-FILES.
002040* COLUMN CAPTIONS ARE CARRIED AS FILLER VALUE LITERALS -
002050* NONE OF THEM ARE EDITED AT RUN TIME.
002060       01 HEADING-LINE-1.
002070           02 FILLER                PIC X(10) VALUE "ESCRPT1 - ".
002080           02 FILLER                PIC X(30)
002090               VALUE "ESCROW ANALYSIS RESULT LISTING".
002100           02 FILLER                PIC X(10) VALUE "RUN DATE ".
002110           02 HL1-RUN-MONTH          PIC 99.
002120           02 FILLER                PIC X(1) VALUE "/".
002130           02 HL1-RUN-DAY            PIC 99.
002140           02 FILLER                PIC X(1) VALUE "/".
002150           02 HL1-RUN-YEAR           PIC 9(4).
002160           02 FILLER                PIC X(73) VALUE SPACES.
002170
002180       01 HEADING-LINE-2.
002190           02 FILLER                PIC X(10) VALUE "LOAN ID".
002200           02 FILLER                PIC X(3)  VALUE SPACES.
002210           02 FILLER                PIC X(14) VALUE "ANNUAL DISB.".
002220           02 FILLER                PIC X(3)  VALUE SPACES.
002230           02 FILLER                PIC X(10) VALUE "CUSHION".
002240           02 FILLER                PIC X(3)  VALUE SPACES.
002250           02 FILLER                PIC X(10) VALUE "NEW ESCROW".
002260           02 FILLER                PIC X(3)  VALUE SPACES.
002270           02 FILLER                PIC X(15) VALUE "MIN BALANCE".
002280           02 FILLER                PIC X(2)  VALUE SPACES.
002290           02 FILLER                PIC X(14) VALUE "SHORTAGE".
002300           02 FILLER                PIC X(2)  VALUE SPACES.
002310           02 FILLER                PIC X(14) VALUE "SURPLUS".
002320           02 FILLER                PIC X(2)  VALUE SPACES.
002330           02 FILLER                PIC X(6)  VALUE "ACTION".
002340           02 FILLER                PIC X(21) VALUE SPACES.
002350
002360* PRINT-LINE-WORK - ONE LOAN DETAIL LINE.  EDITED PICTURES
002370* MATCH THE COLUMN WIDTHS DECLARED IN HEADING-LINE-2 ABOVE.
002380       01 PRINT-LINE-WORK.
002390* LOAN ID COLUMN - FIRST 10 COLUMNS OF THE DETAIL LINE.
002400           02 PL-LOAN-ID             PIC X(10).
002410           02 FILLER                 PIC X(2)  VALUE SPACES.
002420* MONEY COLUMNS BELOW ARE ALL ZERO-SUPPRESSED, UNSIGNED
002430* EXCEPT PL-MIN-BAL WHICH CAN PRINT NEGATIVE.
002440           02 PL-ANN-DISB            PIC ZZZ,ZZZ,ZZ9.99.
002450           02 FILLER                 PIC X(2)  VALUE SPACES.
002460           02 PL-CUSHION             PIC ZZZ,ZZ9.99.
002470           02 FILLER                 PIC X(2)  VALUE SPACES.
002480           02 PL-NEW-ESCROW          PIC ZZZ,ZZ9.99.
002490           02 FILLER                 PIC X(2)  VALUE SPACES.
002500           02 PL-MIN-BAL             PIC -ZZZ,ZZZ,ZZ9.99.
002510           02 FILLER                 PIC X(2)  VALUE SPACES.
002520           02 PL-SHORTAGE            PIC ZZZ,ZZZ,ZZ9.99.
002530           02 FILLER                 PIC X(2)  VALUE SPACES.
002540           02 PL-SURPLUS             PIC ZZZ,ZZZ,ZZ9.99.
002550           02 FILLER                 PIC X(2)  VALUE SPACES.
002560           02 PL-REFUND-ACTION       PIC X(6).
002570           02 FILLER                 PIC X(25) VALUE SPACES.
002580
002590* NOTE-LINE-WORK - ONE NOTE LINE, INDENTED UNDER ITS LOAN'S
002600* DETAIL LINE PER ESC-0020.
002610       01 NOTE-LINE-WORK.
002620           02 FILLER                 PIC X(12) VALUE SPACES.
002630           02 NL-TEXT                PIC X(80).
002640           02 FILLER                 PIC X(40) VALUE SPACES.
002650
002660* TOTAL-LINE-WORK - ONE END OF JOB TOTAL LINE, ONE PER
002670* ENTRY IN TOTALS-LABEL-TABLE/REPORT-TOTALS.
002680       01 TOTAL-LINE-WORK.
002690           02 FILLER                 PIC X(20) VALUE SPACES.
002700* LABEL PULLED FROM TOTAL-LABEL, AMOUNT FROM
002710* TOTAL-CENTS - SAME SUBSCRIPT DRIVES BOTH.
002720           02 TL-LABEL               PIC X(20).
002730           02 FILLER                 PIC X(2)  VALUE SPACES.
002740           02 TL-AMOUNT              PIC -ZZZ,ZZZ,ZZ9.99.
002750           02 FILLER                 PIC X(75) VALUE SPACES.
002760
002770       PROCEDURE DIVISION.
002780
002790*-----------------------------------------------------------
002800* 0000-MAIN-CONTROL - OPEN BOTH FILES, PRINT THE HEADING,
002810* PRIME THE FIRST RESULT RECORD, PRINT EVERY RESULT/NOTE
002820* LINE ON THE FILE, PRINT THE END OF JOB TOTALS, CLOSE.
002830*-----------------------------------------------------------
002840       0000-MAIN-CONTROL.
002850           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
002860           PERFORM 0110-READ-RESULT THRU 0110-EXIT.
002870           PERFORM 0200-READ-AND-PRINT THRU 0200-EXIT
002880               UNTIL NO-MORE-RESULTS.
002890* TOTALS PRINT AFTER THE LAST DETAIL LINE, NOT BEFORE - THE
002900* RUNNING SUMS ARE NOT FINAL UNTIL EVERY RESULT RECORD HAS
002910* BEEN READ.
002920           PERFORM 0900-PRINT-TOTALS THRU 0900-EXIT.
002930           PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.
002940           STOP RUN.
002950       0000-EXIT.
002960           EXIT.
002970
002980*-----------------------------------------------------------
002990* 0100-OPEN-FILES - OPEN BOTH FILES, BUILD THE RUN DATE
003000* HEADING, WRITE BOTH HEADING LINES, AND ZERO THE RUNNING
003010* TOTALS.  ANY NONZERO FILE STATUS ON OPEN IS FATAL.
003020*-----------------------------------------------------------
003030       0100-OPEN-FILES.
003040* TODAY'S DATE OFF THE SYSTEM CLOCK - 2 DIGIT YEAR, WINDOWED
003050* BELOW INTO A 4 DIGIT YEAR FOR THE HEADING.
003060           ACCEPT CURR-DATE FROM DATE.
003070* DATE 08/19/98 PAV REQUEST ESC-0141 - WINDOW                     Y2K0141 
003080* THE 2 DIGIT SYSTEM YEAR. BELOW                                  Y2K0141 
003090* RESPA-CENTURY-BREAK IS 20XX, ELSE 19XX.                         Y2K0141 
003100           IF CURR-YEAR-2 < RESPA-CENTURY-BREAK
003110               MOVE 20 TO RUN-CENTURY
003120           ELSE
003130               MOVE 19 TO RUN-CENTURY
003140           END-IF.
003150* CENTURY DIGITS WERE SET ABOVE BY THE WINDOWING TEST; NOW
003160* COMBINE THEM WITH THE 2 DIGIT YEAR TO GET THE FULL YEAR.
003170           MOVE CURR-YEAR-2 TO RUN-YEAR-2-OUT.
003180           MOVE RUN-YEAR-FULL TO HL1-RUN-YEAR.
003190           MOVE CURR-MONTH TO HL1-RUN-MONTH.
003200           MOVE CURR-DAY TO HL1-RUN-DAY.
003210* OPEN THE INPUT FILE FIRST SO A MISSING EXTRACT IS CAUGHT
003220* BEFORE THE OUTPUT FILE (AND ITS HEADING LINES) ARE EVER
003230* WRITTEN.
003240           OPEN INPUT RESULT-INPUT.
003250           IF FS-RSLT NOT = "00"
003260               GO TO 0990-OPEN-ERROR.
003270           OPEN OUTPUT PRINT-LISTING.
003280           IF FS-PRT NOT = "00"
003290               GO TO 0990-OPEN-ERROR.
003300* BOTH HEADING LINES ARE WRITTEN ONCE, HERE, BEFORE THE
003310* MAIN LOOP READS ITS FIRST DETAIL RECORD.
003320           WRITE PRINT-REC FROM HEADING-LINE-1.
003330           WRITE PRINT-REC FROM HEADING-LINE-2.
003340* ZERO THE RUN COUNT AND THE THREE MONEY TOTALS TOGETHER SO
003350* A RERUN NEVER CARRIES A STALE VALUE FORWARD.
003360           MOVE 0 TO LOAN-COUNT.
003370           MOVE 0 TO TOTAL-ANN-DISB-CENTS.
003380           MOVE 0 TO TOTAL-SHORTAGE-CENTS.
003390           MOVE 0 TO TOTAL-SURPLUS-CENTS.
003400       0100-EXIT.
003410           EXIT.
003420
003430* 0110-READ-RESULT - PULL THE NEXT RECORD (RESULT OR NOTE)
003440* OFF RESULT-INPUT.  ON END OF FILE, SET THE SWITCH THAT
003450* ENDS THE MAIN PRINT LOOP.
003460       0110-READ-RESULT.
003470           READ RESULT-INPUT
003480               AT END MOVE "Y" TO EOF-RESULT.
003490       0110-EXIT.
003500           EXIT.
003510
003520*-----------------------------------------------------------
003530* 0200-READ-AND-PRINT - DISPATCH THE RECORD JUST READ BY ITS
003540* TYPE BYTE, THEN READ THE NEXT ONE.  ANY TYPE OTHER THAN
003550* "R" OR "N" IS SILENTLY SKIPPED - THE EXTRACT IS EXPECTED
003560* TO CARRY ONLY THOSE TWO.
003570*-----------------------------------------------------------
003580       0200-READ-AND-PRINT.
003590           IF RIN-REC-TYPE = "R"
003600               PERFORM 0300-PRINT-ONE-RESULT THRU 0300-EXIT
003610           ELSE
003620               IF RIN-REC-TYPE = "N"
003630                   PERFORM 0350-PRINT-ONE-NOTE THRU 0350-EXIT
003640               END-IF
003650           END-IF.
003660* READ-AHEAD ONE MORE RECORD AT THE BOTTOM OF THE LOOP SO
003670* THE NO-MORE-RESULTS TEST IN 0000-MAIN-CONTROL ALWAYS SEES
003680* THE RIGHT ANSWER ON THE NEXT PASS.
003690           PERFORM 0110-READ-RESULT THRU 0110-EXIT.
003700       0200-EXIT.
003710           EXIT.
003720
003730       0300-PRINT-ONE-RESULT.
003740* ONE DETAIL LINE PER LOAN, THEN ROLL THE THREE MONEY
003750* COLUMNS INTO THE END OF JOB TOTALS.
003760           ADD 1 TO LOAN-COUNT.
003770           MOVE SPACES TO PRINT-LINE-WORK.
003780* EDIT EACH CENTS-INTEGER PAIR BACK TO A SIGNED DECIMAL
003790* FOR PRINTING - DOLLARS PLUS (CENTS/100).
003800           MOVE RIN-LOAN-ID TO PL-LOAN-ID.
003810           COMPUTE PL-ANN-DISB =
003820               RIN-ANN-DISB-ENT + (RIN-ANN-DISB-DEC / 100).
003830           COMPUTE PL-CUSHION =
003840               RIN-CUSHION-ENT + (RIN-CUSHION-DEC / 100).
003850           COMPUTE PL-NEW-ESCROW =
003860               RIN-NEW-ESCROW-ENT + (RIN-NEW-ESCROW-DEC / 100).
003870* A NEGATIVE WHOLE DOLLAR PART MEANS THE LOAN IS STILL
003880* SHOWING A DEFICIENCY - SUBTRACT, RATHER THAN ADD, THE
003890* CENTS PORTION SO THE SIGN STAYS CORRECT.
003900           IF RIN-MIN-BAL-ENT < 0
003910               COMPUTE PL-MIN-BAL =
003920                   RIN-MIN-BAL-ENT - (RIN-MIN-BAL-DEC / 100)
003930           ELSE
003940               COMPUTE PL-MIN-BAL =
003950                   RIN-MIN-BAL-ENT + (RIN-MIN-BAL-DEC / 100)
003960           END-IF.
003970           COMPUTE PL-SHORTAGE =
003980               RIN-SHORTAGE-ENT + (RIN-SHORTAGE-DEC / 100).
003990           COMPUTE PL-SURPLUS =
004000               RIN-SURPLUS-ENT + (RIN-SURPLUS-DEC / 100).
004010* ACTION COLUMN WAS ADDED UNDER ESC-0078 WHEN THE LADDER
004020* IN ESCROW1 WAS REBUILT TO CHECK STATUS AS A GROUP.
004030           MOVE RIN-REFUND-ACTION TO PL-REFUND-ACTION.
004040           WRITE PRINT-REC FROM PRINT-LINE-WORK.
004050* ROLL THIS LOAN'S THREE MONEY COLUMNS INTO THE RUNNING
004060* CENTS TOTALS FOR THE END OF JOB TOTALS LINE.
004070           COMPUTE TOTAL-ANN-DISB-CENTS =
004080               TOTAL-ANN-DISB-CENTS
004090                   + (RIN-ANN-DISB-ENT * 100) + RIN-ANN-DISB-DEC.
004100           COMPUTE TOTAL-SHORTAGE-CENTS =
004110               TOTAL-SHORTAGE-CENTS
004120                   + (RIN-SHORTAGE-ENT * 100) + RIN-SHORTAGE-DEC.
004130           COMPUTE TOTAL-SURPLUS-CENTS =
004140               TOTAL-SURPLUS-CENTS
004150                   + (RIN-SURPLUS-ENT * 100) + RIN-SURPLUS-DEC.
004160       0300-EXIT.
004170           EXIT.
004180
004190*-----------------------------------------------------------
004200* 0350-PRINT-ONE-NOTE - WRITE ONE NOTE LINE, INDENTED UNDER
004210* THE LOAN DETAIL LINE IT BELONGS TO.
004220*-----------------------------------------------------------
004230       0350-PRINT-ONE-NOTE.
004240* DATE 06/02/87 RDG REQUEST ESC-0020 - NOTE LINES PRINT           ESC0020 
004250* INDENTED UNDER THE LOAN THEY BELONG TO.                         ESC0020 
004260           MOVE SPACES TO NOTE-LINE-WORK.
004270           MOVE NIN-TEXT TO NL-TEXT.
004280           WRITE PRINT-REC FROM NOTE-LINE-WORK.
004290       0350-EXIT.
004300           EXIT.
004310
004320       0900-PRINT-TOTALS.
004330* DATE 03/02/01 PAV REQUEST ESC-0152 - END OF JOB TOTALS          ESC0152 
004340* FOR THE THREE MONEY COLUMNS, ONE LINE EACH, DRIVEN OFF          ESC0152 
004350* THE REDEFINED TOTAL-CENTS TABLE.                                ESC0152 
004360           PERFORM 0910-PRINT-ONE-TOTAL THRU 0910-EXIT
004370               VARYING TOTAL-SUB FROM 1 BY 1
004380                   UNTIL TOTAL-SUB > 3.
004390       0900-EXIT.
004400           EXIT.
004410
004420*-----------------------------------------------------------
004430* 0910-PRINT-ONE-TOTAL - LOOP BODY FOR 0900 ABOVE.  EDIT ONE
004440* SLOT OF THE TOTALS TABLE WITH ITS PARALLEL LABEL AND WRITE
004450* ONE TOTAL LINE.  A NEGATIVE TOTAL (A SHORTAGE RUN, SAY,
004460* WITH NO OFFSETTING SURPLUS) IS EDITED THE SAME WAY
004470* 0900-WRITE-RESULT IN ESCROW1 EDITS A NEGATIVE BALANCE.
004480*-----------------------------------------------------------
004490       0910-PRINT-ONE-TOTAL.
004500           MOVE SPACES TO TOTAL-LINE-WORK.
004510           MOVE TOTAL-LABEL(TOTAL-SUB) TO TL-LABEL.
004520           IF TOTAL-CENTS(TOTAL-SUB) < 0
004530               COMPUTE DIVIDEND = 0 - TOTAL-CENTS(TOTAL-SUB)
004540               DIVIDE DIVIDEND BY 100
004550                   GIVING QUOTIENT REMAINDER REMAINDER-AMT
004560               COMPUTE TL-AMOUNT =
004570                   (0 - QUOTIENT) - (REMAINDER-AMT / 100)
004580           ELSE
004590               DIVIDE TOTAL-CENTS(TOTAL-SUB) BY 100
004600                   GIVING QUOTIENT REMAINDER REMAINDER-AMT
004610               COMPUTE TL-AMOUNT =
004620                   QUOTIENT + (REMAINDER-AMT / 100)
004630           END-IF.
004640           WRITE PRINT-REC FROM TOTAL-LINE-WORK.
004650       0910-EXIT.
004660           EXIT.
004670
004680*-----------------------------------------------------------
004690* 0990-CLOSE-FILES - NORMAL END OF JOB CLOSE AND RUN COUNT,
004700* PLUS THE SHARED OPEN-ERROR ABEND PATH.
004710*-----------------------------------------------------------
004720       0990-CLOSE-FILES.
004730           CLOSE RESULT-INPUT.
004740           CLOSE PRINT-LISTING.
004750           DISPLAY "ESCRPT1 - LOANS LISTED " LOAN-COUNT.
004760           GO TO 0990-REALLY-EXIT.
004770       0990-OPEN-ERROR.
004780           DISPLAY "ESCRPT1 - FILE OPEN ERROR - FS-RSLT=" FS-RSLT
004790               " FS-PRT=" FS-PRT.
004800           STOP RUN.
004810       0990-REALLY-EXIT.
004820       0990-EXIT.
004830           EXIT.
