000010*ESCROW1 - NEW LOAN ESCROW ANALYSIS - 12 MONTH PROJECTION
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. ESCROW1.
000040       AUTHOR. R DELGADO.
000050       INSTALLATION. CONSUMER LOAN SERVICING - ESCROW UNIT.
000060       DATE-WRITTEN. 03/11/1987.
000070       DATE-COMPILED.
000080       SECURITY. COMPANY CONFIDENTIAL - ESCROW DATA.
000090*-----------------------------------------------------------
000100* CHANGE LOG
000110*-----------------------------------------------------------
000120*   DATE     BY   REQUEST   DESCRIPTION
000130*   -------- ---  --------  --------------------------------
000140*   03/11/87 RDG  ESC-0012  ORIGINAL PROGRAM. REPLACES THE
000150*                           MANUAL CUSHION WORKSHEET USED
000160*                           BY BOARDING CLERKS.
000170*   06/02/87 RDG  ESC-0019  ADDED SEMIANNUAL AND QUARTERLY
000180*                           DISBURSEMENT FREQUENCIES.
000190*   01/14/88 MHT  ESC-0031  BISECTION SOLVER REPLACES THE
000200*                           OLD TRIAL-AND-ERROR LOOKUP.
000210*   09/08/88 MHT  ESC-0044  PMI MONTHLY ESCROW LINE ADDED
000220*                           WITH OPTIONAL PMI END MONTH.
000230*   04/19/89 RDG  ESC-0058  STATE INTEREST-ON-ESCROW
000240*                           CREDIT.
000250*   11/30/90 CWS  ESC-0077  REFUND/CREDIT LADDER REBUILT
000260*                           PER REVISED RESPA CIRCULAR -
000270*                           STATUS FLAGS CHECKED AS GROUP.
000280*   02/11/93 CWS  ESC-0095  $50 RESPA DE-MINIMIS THRESHOLD
000290*                           ON SURPLUS REFUNDS.
000300*   07/22/94 DKL  ESC-0103  WIDENED LOAN-ID TO 10 BYTES
000310*                           FOR NEW SERVICING NUMBERS.
000320*   10/03/96 DKL  ESC-0118  NOTE LINES WRITTEN TO RESULT
000330*                           FILE, NOT THE OLD PRINT QUEUE.
000340*   08/19/98 PAV  ESC-0140  YEAR 2000 REVIEW - 4 DIGIT
000350*                           YEARS CONFIRMED THROUGHOUT.
000360*                           NO CHANGE NEEDED, DATE MATH
000370*                           WAS ALREADY Y2K SAFE.                 Y2K0140 
000380*   03/02/01 PAV  ESC-0151  BISECTION ROUNDS UP TO THE
000390*                           CENT - A ONE CENT SHORTAGE
000400*                           WAS SLIPPING THROUGH.
000410*   05/14/04 NBR  ESC-0166  SERVICE-RELEASE-PENDING ADDED
000420*                           TO THE CREDIT-NOT-REFUND TEST.
000430*   09/30/07 NBR  ESC-0179  REWORKED COMMENTS AND FIELD
000440*                           NOTES FOR THE DESK AUDIT AFTER
000450*                           THE EXAMINER FOUND THE OLD
000460*                           COPY TOO THIN TO FOLLOW.
000470*-----------------------------------------------------------
000480*
000490* THIS PROGRAM EXPANDS EACH LOAN'S ESCROW DISBURSEMENT
000500* LINES (TAXES, HAZARD, FLOOD, PMI, HOA, ETC) OVER A 12
000510* MONTH WINDOW, FIGURES THE ALLOWED CUSHION, SOLVES FOR
000520* THE SMALLEST LEVEL MONTHLY PAYMENT THAT KEEPS THE
000530* PROJECTED BALANCE FROM GOING BELOW THE NEGATIVE CUSHION,
000540* AND DECIDES WHETHER ANY SURPLUS IS REFUNDED OR CREDITED.
000550*
000560* INPUT IS LOANESC.DAT (ONE HEADER RECORD PER LOAN FOLLOWED
000570* BY ITS DISBURSEMENT LINES).  OUTPUT IS ESCRRSLT.DAT (ONE
000580* RESULT RECORD PER LOAN FOLLOWED BY UP TO THREE NOTE
000590* LINES).  ESCRPT1 READS ESCRRSLT.DAT AND PRINTS THE
000600* BOARDING CLERK LISTING - THIS PROGRAM WRITES NO REPORT
000610* OF ITS OWN.
000620*
000630       ENVIRONMENT DIVISION.
000640* CONFIGURATION SECTION - NO SPECIAL PRINTER OR SWITCH
000650* HANDLING IS NEEDED, ONLY THE CARRIAGE CONTROL NAME THE
000660* SHOP STANDARD COPYBOOK SET EXPECTS TO SEE DECLARED.
000670       CONFIGURATION SECTION.
000680       SPECIAL-NAMES.
000690           C01 IS TOP-OF-FORM.
000700
000710* INPUT-OUTPUT SECTION - BOTH FILES ARE FIXED, LINE
000720* SEQUENTIAL DISK FILES.  NO INDEXED OR KEYED ACCESS IS
000730* USED ANYWHERE IN THIS PROGRAM.
000740       INPUT-OUTPUT SECTION.
000750       FILE-CONTROL.
000760* LOAN-INPUT - THE LOAN BOARDING EXTRACT. FS-LOAN CARRIES
000770* THE TWO CHARACTER FILE STATUS BACK FROM EACH READ/OPEN.
000780           SELECT LOAN-INPUT ASSIGN TO DISK
000790           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS FS-LOAN.
000810
000820* RESULT-OUTPUT - THE ANALYSIS RESULT FILE PICKED UP
000830* DOWNSTREAM BY ESCRPT1 FOR THE PRINTED LISTING.
000840           SELECT RESULT-OUTPUT ASSIGN TO DISK
000850           ORGANIZATION IS LINE SEQUENTIAL
000860           FILE STATUS IS FS-RSLT.
000870
000880       DATA DIVISION.
000890       FILE SECTION.
000900
000910* FD LOAN-INPUT CARRIES TWO RECORD TYPES BACK TO BACK - ONE
000920* LOAN HEADER FOLLOWED BY LNH-LINE-COUNT DISBURSEMENT
000930* LINES.  BOTH RECORDS ARE DEFINED AT 120 BYTES SO EITHER
000940* ONE CAN BE READ INTO THE SAME FD WITHOUT A RECORD-TYPE
000950* MISMATCH.
000960       FD LOAN-INPUT
000970           LABEL RECORD STANDARD
000980           VALUE OF FILE-ID IS "LOANESC.DAT".
000990* LOAN-HEADER-REC - ONE PER LOAN.  CARRIES THE ANALYSIS
001000* WINDOW START DATE, STARTING BALANCE, CUSHION POLICY,
001010* INTEREST AND PMI TERMS, AND THE STATUS FLAGS THAT DRIVE
001020* THE REFUND LADDER IN 0700-DECIDE-OUTCOME.
001030       01 LOAN-HEADER-REC.
001040* LOAN-ID - SERVICING SYSTEM LOAN NUMBER.  WIDENED FROM 8
001050* TO 10 BYTES PER ESC-0103 WHEN THE NEW NUMBERING SCHEME
001060* WENT IN.
001070           02 LNH-LOAN-ID           PIC X(10).
001080* ANALYSIS-START-YEAR/MONTH/DAY - FIRST MONTH OF THE 12
001090* MONTH PROJECTION WINDOW.  DAY IS CARRIED ON THE RECORD
001100* BUT NEVER COMPARED - ALL WINDOW MATH IS YEAR/MONTH ONLY.
001110           02 LNH-START-YEAR        PIC 9(4).
001120           02 LNH-START-MONTH       PIC 9(2).
001130           02 LNH-START-DAY         PIC 9(2).
001140* ESCROW-BALANCE - STARTING ESCROW BALANCE AS OF THE
001150* ANALYSIS START DATE.  MAY BE NEGATIVE ON A DEFICIT
001160* ACCOUNT, SO THE ENTIRE DOLLAR PART IS SIGNED.
001170           02 LNH-BAL-ENT           PIC S9(7).
001180           02 LNH-BAL-DEC           PIC 9(2).
001190* CUSHION-POLICY - THE SERVICER'S OWN CUSHION TARGET BEFORE
001200* THE RESPA A/6 CAP IS APPLIED BY 0250-COMPUTE-CUSHION.
001210           02 LNH-CUSH-POL-ENT      PIC 9(7).
001220           02 LNH-CUSH-POL-DEC      PIC 9(2).
001230* STATE-PAYS-INTEREST - Y MEANS THE STATE REQUIRES INTEREST
001240* ON ESCROW.  WHEN SET, THE MONTHLY CREDIT BELOW IS ADDED
001250* TO THE BALANCE EVERY MONTH OF THE SIMULATION.
001260           02 LNH-ST-PAYS-INT       PIC X(1).
001270               88 LNH-STATE-PAYS-INTEREST  VALUE "Y".
001280* INTEREST-ON-ESCROW-AMT - FLAT MONTHLY INTEREST CREDIT,
001290* APPLIED ONLY WHEN THE FLAG ABOVE IS SET.
001300           02 LNH-INT-AMT-ENT       PIC 9(5).
001310           02 LNH-INT-AMT-DEC       PIC 9(2).
001320* IS-CURRENT-FOR-REFUND - DEFAULTS Y.  N MEANS THIS LOAN
001330* CANNOT RECEIVE A CASH REFUND EVEN IF OTHERWISE CLEAN.
001340           02 LNH-CURRENT-FOR-RFD   PIC X(1) VALUE "Y".
001350               88 LNH-IS-CURRENT-FOR-RFD   VALUE "Y".
001360* WAIVER-INDICATOR - ESCROW WAIVER FLAG.  CARRIED FOR THE
001370* SERVICING SYSTEM'S OWN RECORDS BUT NOT USED BY ANY
001380* CALCULATION IN THIS PROGRAM.
001390           02 LNH-WAIVER-IND        PIC X(1).
001400* DELINQUENT/BANKRUPTCY/FORECLOSURE/SERVICE-RELEASE-PENDING
001410* - THE FOUR BAD-STANDING FLAGS THAT 0700-DECIDE-OUTCOME
001420* CHECKS TOGETHER AS A GROUP (PER ESC-0077 AND ESC-0166)
001430* TO FORCE A CREDIT INSTEAD OF A CASH REFUND.
001440           02 LNH-DELINQUENT        PIC X(1).
001450               88 LNH-IS-DELINQUENT        VALUE "Y".
001460           02 LNH-BANKRUPTCY        PIC X(1).
001470               88 LNH-IS-BANKRUPT          VALUE "Y".
001480           02 LNH-FORECLOSURE       PIC X(1).
001490               88 LNH-IS-FORECLOSED        VALUE "Y".
001500           02 LNH-SVC-RLS-PEND      PIC X(1).
001510               88 LNH-IS-SVC-RLS-PEND      VALUE "Y".
001520* PMI-INDICATOR - Y MEANS PMI IS ESCROWED MONTHLY AT THE
001530* AMOUNT CARRIED BELOW.
001540           02 LNH-PMI-IND           PIC X(1).
001550               88 LNH-PMI-ESCROWED         VALUE "Y".
001560* PMI-MONTHLY - MONTHLY PMI AMOUNT, LAID ONTO THE 12 SLOT
001570* SCHEDULE BY 0380-APPLY-PMI THROUGH THE END MONTH BELOW.
001580           02 LNH-PMI-MO-ENT        PIC 9(5).
001590           02 LNH-PMI-MO-DEC        PIC 9(2).
001600* PMI-END-PRESENT/PMI-END-YEAR/PMI-END-MONTH - WHEN AN
001610* EXPECTED PMI CANCELLATION DATE EXISTS, PMI STOPS BEING
001620* ADDED TO THE SCHEDULE THE MONTH AFTER THIS ONE.
001630           02 LNH-PMI-END-PRESENT   PIC X(1).
001640               88 LNH-PMI-END-IS-PRESENT   VALUE "Y".
001650           02 LNH-PMI-END-YEAR      PIC 9(4).
001660           02 LNH-PMI-END-MONTH     PIC 9(2).
001670* LINE-COUNT - NUMBER OF DISBURSEMENT LINES FOLLOWING THIS
001680* HEADER ON LOAN-INPUT (UP TO THE DISB-LINE-TBL MAXIMUM
001690* OF 20).
001700           02 LNH-LINE-COUNT        PIC 9(2).
001710           02 FILLER                PIC X(53).
001720* DISB-LINE-REC - ONE DISBURSEMENT LINE (TAX, HAZARD,
001730* FLOOD, PMI, HOA, ETC).  KIND AND FREQUENCY ARE FREE TEXT
001740* FROM THE BOARDING SYSTEM - KIND IS INFORMATIONAL ONLY,
001750* FREQUENCY DRIVES THE EXPANSION LOGIC IN 0400-EXPAND-ONE-
001760* LINE.
001770       01 DISB-LINE-REC.
001780* KIND - 'TAX', 'HAZARD', 'FLOOD', 'PMI', 'HOA', ETC.  NOT
001790* BRANCHED ON ANYWHERE - KEPT FOR THE LISTING ONLY.
001800           02 DSL-KIND              PIC X(8).
001810* AMOUNT - DOLLAR AMOUNT OF EACH INDIVIDUAL DISBURSEMENT
001820* INSTANCE (NOT THE ANNUAL TOTAL).
001830           02 DSL-AMOUNT-ENT        PIC 9(7).
001840           02 DSL-AMOUNT-DEC        PIC 9(2).
001850* DUE-YEAR/DUE-MONTH/DUE-DAY - FIRST DUE DATE INSIDE THE
001860* WINDOW.  DAY IS READ BUT NEVER COMPARED.
001870           02 DSL-DUE-YEAR          PIC 9(4).
001880           02 DSL-DUE-MONTH         PIC 9(2).
001890           02 DSL-DUE-DAY           PIC 9(2).
001900* FREQUENCY - 'ANNUAL', 'SEMIANNUAL', 'QUARTERLY',
001910* 'MONTHLY', OR 'ONCE'.  ANY OTHER VALUE DEGRADES TO ONCE
001920* PER ESC-0019.
001930           02 DSL-FREQUENCY         PIC X(10).
001940           02 FILLER                PIC X(85).
001950
001960* FD RESULT-OUTPUT ALSO CARRIES TWO RECORD TYPES - ONE
001970* RESULT RECORD PER LOAN FOLLOWED BY UP TO THREE NOTE
001980* RECORDS.  RES-REC-TYPE/NOT-REC-TYPE TELL ESCRPT1 WHICH
001990* LAYOUT TO USE WHEN IT READS THE FILE BACK.
002000       FD RESULT-OUTPUT
002010           LABEL RECORD STANDARD
002020           VALUE OF FILE-ID IS "ESCRRSLT.DAT".
002030* ESCROW-RESULT-REC - THE ANALYSIS OUTCOME FOR ONE LOAN.
002040* EVERY MONEY FIELD IS WRITTEN OUT OF THE CENTS-INTEGER
002050* WORKING FIELDS BY 0900-WRITE-RESULT.
002060       01 ESCROW-RESULT-REC.
002070* REC-TYPE - "R" IDENTIFIES THIS AS A RESULT LINE (SEE
002080* NOT-REC-TYPE "N" BELOW FOR THE NOTE LINES).
002090           02 RES-REC-TYPE          PIC X(1) VALUE "R".
002100           02 RES-LOAN-ID           PIC X(10).
002110* ANNUAL-DISBURSEMENTS (A) - SUM OF ALL SCHEDULED
002120* DISBURSEMENTS OVER THE WINDOW, INCLUDING PMI MONTHS.
002130           02 RES-ANN-DISB-ENT      PIC 9(9).
002140           02 RES-ANN-DISB-DEC      PIC 9(2).
002150* ALLOWED-CUSHION - MIN(CUSHION POLICY, A/6), THE RESPA
002160* CAP.
002170           02 RES-CUSHION-ENT       PIC 9(7).
002180           02 RES-CUSHION-DEC       PIC 9(2).
002190* NEW-MONTHLY-ESCROW - THE SOLVED LEVEL MONTHLY DEPOSIT.
002200           02 RES-NEW-ESCROW-ENT    PIC 9(7).
002210           02 RES-NEW-ESCROW-DEC    PIC 9(2).
002220* PROJECTED-MIN-BALANCE - LOWEST MONTH-END BALANCE OVER THE
002230* 12 MONTHS AT THE NEW PAYMENT.  SIGNED - A DEFICIENCY CAN
002240* STILL SHOW NEGATIVE IF THE SOLVER COULD NOT CLEAR IT.
002250           02 RES-MIN-BAL-ENT       PIC S9(9).
002260           02 RES-MIN-BAL-DEC       PIC 9(2).
002270* SHORTAGE/SURPLUS - DEFICIENCY BELOW, OR EXCESS ABOVE, THE
002280* NEGATIVE CUSHION AT THE LOW POINT.  ONLY ONE OF THE TWO
002290* IS EVER NONZERO.
002300           02 RES-SHORTAGE-ENT      PIC 9(9).
002310           02 RES-SHORTAGE-DEC      PIC 9(2).
002320           02 RES-SURPLUS-ENT       PIC 9(9).
002330           02 RES-SURPLUS-DEC       PIC 9(2).
002340* SHORTAGE-COLLECTION-MONTHS - FIXED AT THE FNMA
002350* CONVENTIONAL DEFAULT OF 12 (RESPA-SHORT-COLL-MOS BELOW).
002360           02 RES-SHORT-COLL-MOS    PIC 9(2).
002370* REFUND-ACTION - 'REFUND' OR 'CREDIT' PER THE LADDER IN
002380* 0700-DECIDE-OUTCOME.
002390           02 RES-REFUND-ACTION     PIC X(6).
002400           02 FILLER                PIC X(39).
002410* ESCROW-NOTE-REC - UP TO THREE INFORMATIONAL NOTE LINES
002420* PER LOAN, WRITTEN IMMEDIATELY AFTER THAT LOAN'S RESULT
002430* RECORD.  BLANK SLOTS IN NOTE-TABLE ARE NOT WRITTEN -
002440* SEE 0960-WRITE-ONE-NOTE-LINE.
002450       01 ESCROW-NOTE-REC.
002460* REC-TYPE - "N" IDENTIFIES THIS AS A NOTE LINE.
002470           02 NOT-REC-TYPE          PIC X(1) VALUE "N".
002480           02 NOT-LOAN-ID           PIC X(10).
002490           02 NOT-TEXT              PIC X(80).
002500           02 FILLER                PIC X(29).
002510
002520       WORKING-STORAGE SECTION.
002530* FILE STATUS SWITCHES - CHECKED AFTER EVERY OPEN AND USED
002540* ON THE ABEND DISPLAY IN 0190-OPEN-ERROR.
002550       77 FS-LOAN                   PIC X(2).
002560       77 FS-RSLT                   PIC X(2).
002570* END OF FILE SWITCH FOR LOAN-INPUT.  NO-MORE-LOANS DRIVES
002580* THE MAIN PROCESSING LOOP IN 0000-MAIN-CONTROL.
002590       77 EOF-LOAN               PIC X(1) VALUE "N".
002600           88 NO-MORE-LOANS                VALUE "Y".
002610
002620* RESPA-SURPLUS-FLOOR - THE $50 DE-MINIMIS THRESHOLD ADDED
002630* BY ESC-0095.  A SURPLUS AT OR BELOW THIS AMOUNT IS
002640* CREDITED, NOT REFUNDED.
002650       78 RESPA-SURPLUS-FLOOR        VALUE 50.00.
002660* RESPA-SHORT-COLL-MOS - THE FNMA CONVENTIONAL DEFAULT
002670* SHORTAGE COLLECTION PERIOD, MOVED INTO EVERY RESULT
002680* RECORD IN 0700-DECIDE-OUTCOME.
002690       78 RESPA-SHORT-COLL-MOS       VALUE 12.
002700
002710* SYSTEM-DATE-FIELDS - TODAY'S DATE FROM THE SYSTEM
002720* CLOCK.  CURRENTLY UNUSED BY THE CALCULATION BUT CARRIED
002730* FOR A FUTURE AS-OF-DATE EDIT CHECK - KEPT HANDY SINCE
002740* EVERY OTHER PROGRAM IN THE UNIT BREAKS IT OUT THE SAME
002750* WAY.
002760       01 SYSTEM-DATE-FIELDS.
002770           05 CURR-DATE          PIC 9(6).
002780           05 CURR-DATE-BRK REDEFINES CURR-DATE.
002790               10 CURR-YEAR-2    PIC 9(2).
002800               10 CURR-MONTH     PIC 9(2).
002810               10 CURR-DAY       PIC 9(2).
002820           05 FILLER                PIC X(1).
002830
002840* LOAN-STATUS-FLAGS - THE FOUR BAD-STANDING FLAGS COPIED
002850* FROM THE LOAN HEADER, REDEFINED AS A TABLE SO
002860* 0710-CHECK-ONE-STATUS-FLAG CAN WALK THEM IN A LOOP
002870* INSTEAD OF FOUR SEPARATE IF STATEMENTS.
002880       01 LOAN-STATUS-FLAGS.
002890           05 STATUS-BYTES.
002900               10 STAT-DELINQ     PIC X(1).
002910               10 STAT-BANKRUPT   PIC X(1).
002920               10 STAT-FORECLOSE  PIC X(1).
002930               10 STAT-SVCXFER    PIC X(1).
002940           05 STATUS-BYTES-R REDEFINES STATUS-BYTES.
002950               10 STATUS-BYTE OCCURS 4 TIMES PIC X(1).
002960           05 FILLER                PIC X(1).
002970
002980* DISB-LINE-TBL - WORKING COPY OF THE DISBURSEMENT LINES
002990* READ FOR THE LOAN CURRENTLY IN PROCESS.  FILLED BY
003000* 0210-READ-DISB-LINES AND CONSUMED BY 0400-EXPAND-ONE-LINE.
003010* 20 LINES IS THE SHOP'S LONG STANDING PRACTICAL MAXIMUM FOR
003020* A SINGLE LOAN'S ESCROW ITEMS.
003030       01 DISB-LINE-TBL.
003040           05 DISB-LINE-ROW OCCURS 20 TIMES.
003050               10 LIN-KIND        PIC X(8).
003060               10 LIN-AMOUNT-ENT  PIC 9(7).
003070               10 LIN-AMOUNT-DEC  PIC 9(2).
003080               10 LIN-DUE-YEAR    PIC 9(4).
003090               10 LIN-DUE-MONTH   PIC 9(2).
003100               10 LIN-FREQUENCY   PIC X(10).
003110           05 FILLER                PIC X(1).
003120
003130* SCHED-TBL - THE 12 SLOT MONTH-INDEXED DISBURSEMENT
003140* SCHEDULE BUILT BY 0300-BUILD-SCHEDULE.  SLOT 1 IS THE
003150* ANALYSIS START MONTH, SLOT 12 IS ELEVEN MONTHS LATER.
003160       01 SCHED-TBL.
003170           05 SCHED-CENTS OCCURS 12 TIMES PIC S9(9).
003180           05 FILLER                PIC X(1).
003190* CUM-SCHED-TBL - RESERVED FOR A FUTURE CUMULATIVE-
003200* SCHEDULE REPORT COLUMN (SEE THE CLOSED-FORM FORMULA IN
003210* THE DESIGN NOTES).  NOT POPULATED BY THE BISECTION PATH
003220* USED TODAY.
003230       01 CUM-SCHED-TBL.
003240           05 CUM-SCHED-CENTS OCCURS 12 TIMES PIC S9(9).
003250           05 FILLER                PIC X(1).
003260* MONTH-BAL-TBL - THE 12 MONTH-END BALANCES FROM THE
003270* MOST RECENT PASS OF 0510-RUN-SCHEDULE-AT-MID, WHETHER
003280* THAT PASS CAME FROM THE SOLVER OR THE FINAL SIMULATION.
003290       01 MONTH-BAL-TBL.
003300           05 MONTH-BAL-CENTS OCCURS 12 TIMES PIC S9(9).
003310           05 FILLER                PIC X(1).
003320
003330* WINDOW-MONTH-FIELDS - CALENDAR YEAR/MONTH OF A GIVEN
003340* WINDOW SLOT, COMPUTED BY 0385-WINDOW-MONTH-OF AND READ
003350* BACK THROUGH THE REDEFINES BELOW.
003360       01 WINDOW-MONTH-FIELDS.
003370           05 WIN-MONTH-NUM      PIC 9(6).
003380           05 WIN-MONTH-BRK REDEFINES WIN-MONTH-NUM.
003390               10 WIN-YEAR       PIC 9(4).
003400               10 WIN-MONTH      PIC 9(2).
003410           05 FILLER                PIC X(1).
003420
003430* DUE-MONTH-FIELDS - WORKING DUE DATE FOR THE ANNUAL/
003440* SEMIANNUAL/QUARTERLY EXPANSION PARAGRAPHS.  0470-OFFSET-
003450* DUE-DATE WRITES IT, 0460-ADD-HIT-IF-IN-WINDOW READS IT
003460* BACK THROUGH THE REDEFINES.
003470       01 DUE-MONTH-FIELDS.
003480           05 DUE-MONTH-NUM      PIC 9(6).
003490           05 DUE-MONTH-BRK REDEFINES DUE-MONTH-NUM.
003500               10 DUE-YEAR-F     PIC 9(4).
003510               10 DUE-MONTH-F    PIC 9(2).
003520           05 FILLER                PIC X(1).
003530
003540* SUBSCRIPTS AND COUNTERS - ALL BINARY/COMP SINCE THEY ARE
003550* PURE CONTROL VALUES, NEVER REPORTED OR EDITED.
003560       77 MONTH-SUB              PIC 99 COMP.
003570       77 OFFSET-SUB             PIC 99 COMP.
003580       77 LINE-SUB               PIC 99 COMP.
003590       77 BISECT-COUNT           PIC 99 COMP.
003600       77 STATUS-SUB             PIC 9 COMP.
003610       77 LOAN-READ-COUNT        PIC 9(5) COMP.
003620       77 NOTE-LINE-COUNT        PIC 9 COMP.
003630       77 K-INDEX                PIC S9(4) COMP.
003640       77 SLOT-INDEX             PIC 99 COMP.
003650       77 REFUND-BAD-FOUND       PIC 9 COMP.
003660
003670* CUSHION/INTEREST WORK FIELDS - ALL CENTS-INTEGER (DOLLAR
003680* AMOUNT TIMES 100) SO THE CUSHION CAP AND SOLVER MATH NEVER
003690* DRIFT BY A FRACTION OF A CENT.  SEE 0250-COMPUTE-CUSHION.
003700       77 CUSHION-CENTS          PIC S9(9).
003710       77 CUSH-POLICY-CENTS      PIC S9(9).
003720       77 ANNUAL-CENTS           PIC S9(9).
003730       77 ANNUAL-DIV6-CENTS      PIC S9(9).
003740       77 INT-CREDIT-CENTS       PIC S9(7).
003750       77 START-BAL-CENTS        PIC S9(9).
003760       77 PMI-MONTHLY-CENTS      PIC S9(7).
003770       77 LINE-AMOUNT-CENTS      PIC S9(9).
003780
003790* BISECTION SOLVER WORK FIELDS - LO/HI BRACKET THE SEARCH,
003800* MID IS THE CURRENT TRIAL DEPOSIT, TRY-MIN-BAL IS THAT
003810* TRIAL'S RESULTING MINIMUM BALANCE.  SEE 0600-SOLVE-
003820* PAYMENT AND 0610-BISECT-ONE-ROUND.
003830       77 LO-CENTS               PIC S9(9).
003840       77 HI-CENTS                PIC S9(9).
003850       77 MID-CENTS              PIC S9(9).
003860       77 TRY-MIN-BAL-CENTS      PIC S9(9).
003870       77 DEPOSIT-CENTS          PIC S9(9).
003880
003890* FINAL OUTCOME WORK FIELDS - SET BY THE LAST SIMULATION
003900* PASS AND CONSUMED BY 0700-DECIDE-OUTCOME.
003910       77 MIN-BAL-CENTS          PIC S9(9).
003920       77 DEFICIENCY-CENTS       PIC S9(9).
003930       77 SURPLUS-CENTS          PIC S9(9).
003940       77 SHORTAGE-CENTS         PIC S9(9).
003950
003960* GENERAL PURPOSE DIVIDE WORK FIELDS - SHARED SCRATCH USED
003970* ANYWHERE A DIVIDE/REMAINDER OR A SIGNED-SPLIT IS NEEDED
003980* (MONTH INDEXING, NEGATIVE BALANCE EDITING, ETC).  NOT TIED
003990* TO ANY ONE PARAGRAPH.
004000       77 DIVIDEND               PIC S9(9).
004010       77 QUOTIENT               PIC S9(9).
004020       77 REMAINDER-AMT              PIC S9(9).
004030
004040* NOTE-TABLE - UP TO THREE NOTE LINES BUILT BY
004050* 0800-BUILD-NOTES AND WRITTEN TO ESCROW-NOTE-REC BY
004060* 0960-WRITE-ONE-NOTE-LINE.  A BLANK SLOT MEANS NO NOTE
004070* APPLIED FOR THAT POSITION.
004080       01 NOTE-TABLE.
004090           05 NOTE-LINE OCCURS 3 TIMES PIC X(80).
004100           05 FILLER                PIC X(1).
004110
004120       PROCEDURE DIVISION.
004130
004140*-----------------------------------------------------------
004150* 0000-MAIN-CONTROL - TOP OF THE JOB.  OPEN, PROCESS EVERY
004160* LOAN ON LOAN-INPUT, CLOSE, STOP.
004170*-----------------------------------------------------------
004180* THE ENTIRE RUN IS ONE PASS OVER LOAN-INPUT - THERE IS NO
004190* RESTART/CHECKPOINT LOGIC, SO A RERUN AFTER AN ABEND MUST
004200* START FROM THE FRONT OF THE EXTRACT.
004210       0000-MAIN-CONTROL.
004220           PERFORM 0100-INITIALIZE THRU 0100-EXIT.
004230           PERFORM 0200-PROCESS-ONE-LOAN THRU 0200-EXIT
004240               UNTIL NO-MORE-LOANS.
004250* CLOSE IS UNCONDITIONAL - EVEN A RUN THAT PROCESSED ZERO
004260* LOANS STILL CLOSES BOTH FILES CLEANLY.
004270           PERFORM 0190-CLOSE-FILES THRU 0190-EXIT.
004280           STOP RUN.
004290       0000-EXIT.
004300           EXIT.
004310
004320*-----------------------------------------------------------
004330* 0100-INITIALIZE - OPEN BOTH FILES, PRIME THE FIRST LOAN
004340* HEADER.  ANY NON-ZERO FILE STATUS ON OPEN IS FATAL.
004350*-----------------------------------------------------------
004360       0100-INITIALIZE.
004370* TODAY'S DATE - NOT USED IN THE CALCULATION, CARRIED FOR
004380* PARITY WITH ESCRPT1'S RUN-DATE HEADING.
004390           ACCEPT CURR-DATE FROM DATE.
004400           OPEN INPUT LOAN-INPUT.
004410           IF FS-LOAN NOT = "00"
004420               GO TO 0190-OPEN-ERROR.
004430           OPEN OUTPUT RESULT-OUTPUT.
004440           IF FS-RSLT NOT = "00"
004450               GO TO 0190-OPEN-ERROR.
004460* LOAN-READ-COUNT IS THE RUN TOTAL DISPLAYED ON THE
004470* OPERATOR CONSOLE AT 0190-CLOSE-FILES - IT IS THE ONLY
004480* JOB-COMPLETION EVIDENCE THIS PROGRAM PRODUCES ON ITS OWN.
004490           MOVE 0 TO LOAN-READ-COUNT.
004500* PRIME THE READ SO 0200-PROCESS-ONE-LOAN ALWAYS HAS A
004510* LOAN HEADER WAITING WHEN THE MAIN LOOP FIRST TESTS
004520* NO-MORE-LOANS.
004530           PERFORM 0110-READ-LOAN-HEADER THRU 0110-EXIT.
004540       0100-EXIT.
004550           EXIT.
004560
004570       0110-READ-LOAN-HEADER.
004580* READ-LOAN-HEADER - PULLS THE NEXT LOAN-HEADER-REC OFF
004590* LOAN-INPUT.  ON END OF FILE, SET THE SWITCH THAT ENDS THE
004600* MAIN PROCESSING LOOP IN 0000-MAIN-CONTROL.
004610           READ LOAN-INPUT
004620               AT END MOVE "Y" TO EOF-LOAN.
004630       0110-EXIT.
004640           EXIT.
004650
004660*-----------------------------------------------------------
004670* 0190-CLOSE-FILES - NORMAL END OF JOB CLOSE AND RUN COUNT,
004680* PLUS THE SHARED OPEN-ERROR ABEND PATH.
004690*-----------------------------------------------------------
004700       0190-CLOSE-FILES.
004710* CLOSE ORDER DOES NOT MATTER HERE - NEITHER FILE IS
004720* SHARED WITH ANOTHER STEP IN THIS JOB.
004730           CLOSE LOAN-INPUT.
004740           CLOSE RESULT-OUTPUT.
004750           DISPLAY "ESCROW1 - LOANS PROCESSED "
004760               LOAN-READ-COUNT.
004770           GO TO 0190-REALLY-EXIT.
004780       0190-OPEN-ERROR.
004790           DISPLAY "ESCROW1 - FILE OPEN ERROR - FS-LOAN=" FS-LOAN
004800               " FS-RSLT=" FS-RSLT.
004810           STOP RUN.
004820       0190-REALLY-EXIT.
004830       0190-EXIT.
004840           EXIT.
004850
004860*-----------------------------------------------------------
004870* 0200-PROCESS-ONE-LOAN - ESCROW-ANALYZER.  ONE FULL PASS
004880* OF THE ANALYSIS FOR THE LOAN CURRENTLY IN LOAN-HEADER-REC:
004890* BUILD THE SCHEDULE, FIGURE THE CUSHION, SOLVE THE PAYMENT,
004900* SIMULATE THE RESULT, DECIDE THE OUTCOME, WRITE IT OUT, AND
004910* MOVE ON TO THE NEXT LOAN HEADER.
004920*-----------------------------------------------------------
004930       0200-PROCESS-ONE-LOAN.
004940* BUMP THE RUN COUNT FIRST SO A LOAN THAT ABENDS PARTWAY
004950* THROUGH STILL SHOWS UP IN THE END-OF-JOB COUNT.
004960           ADD 1 TO LOAN-READ-COUNT.
004970* THE DISBURSEMENT LINES MUST BE IN HAND BEFORE THE
004980* SCHEDULE CAN BE BUILT, SO THIS IS ALWAYS THE FIRST STEP
004990* OF THE PER-LOAN SEQUENCE BELOW.
005000           PERFORM 0210-READ-DISB-LINES THRU 0210-EXIT.
005010           PERFORM 0300-BUILD-SCHEDULE THRU 0300-EXIT.
005020           PERFORM 0250-COMPUTE-CUSHION THRU 0250-EXIT.
005030* THE SOLVER RUNS BEFORE THE FINAL SIMULATION SINCE THE
005040* SIMULATION NEEDS THE SOLVED DEPOSIT AS ITS INPUT, NOT
005050* THE OTHER WAY AROUND.
005060           PERFORM 0600-SOLVE-PAYMENT THRU 0600-EXIT.
005070           PERFORM 0500-SIMULATE-BALANCE THRU 0500-EXIT.
005080           PERFORM 0700-DECIDE-OUTCOME THRU 0700-EXIT.
005090* NOTES ARE BUILT AFTER THE OUTCOME IS DECIDED SINCE THE
005100* SURPLUS NOTE DEPENDS ON RES-REFUND-ACTION ALREADY BEING
005110* SET BY 0700-DECIDE-OUTCOME.
005120           PERFORM 0800-BUILD-NOTES THRU 0800-EXIT.
005130           PERFORM 0900-WRITE-RESULT THRU 0900-EXIT.
005140           PERFORM 0950-WRITE-NOTES THRU 0950-EXIT.
005150* PRIME THE NEXT LOAN HEADER SO THE MAIN LOOP'S
005160* NO-MORE-LOANS TEST SEES THE RIGHT ANSWER.
005170           PERFORM 0110-READ-LOAN-HEADER THRU 0110-EXIT.
005180       0200-EXIT.
005190           EXIT.
005200
005210       0210-READ-DISB-LINES.
005220* READ LNH-LINE-COUNT DISBURSEMENT LINES FOLLOWING THE LOAN
005230* HEADER AND COPY THEM INTO THE WORKING TABLE.
005240* ONE ITERATION PER DISBURSEMENT LINE ON THE EXTRACT - THE
005250* LOOP COUNT COMES FROM THE HEADER'S OWN LINE-COUNT FIELD,
005260* NOT FROM COUNTING RECORDS UNTIL A TRAILER IS SEEN.
005270           PERFORM 0215-COPY-ONE-DISB-LINE THRU 0215-EXIT
005280               VARYING LINE-SUB FROM 1 BY 1
005290                   UNTIL LINE-SUB > LNH-LINE-COUNT.
005300       0210-EXIT.
005310           EXIT.
005320
005330* 0215-COPY-ONE-DISB-LINE - LOOP BODY FOR 0210 ABOVE. READS
005340* ONE DISB-LINE-REC AND COPIES ITS FIELDS INTO THE TABLE
005350* SLOT CURRENTLY ADDRESSED BY LINE-SUB.
005360       0215-COPY-ONE-DISB-LINE.
005370           READ LOAN-INPUT
005380               AT END MOVE "Y" TO EOF-LOAN.
005390* COPY EVERY FIELD OF THE DISK RECORD INTO THE WORKING
005400* TABLE SLOT - THE SCHEDULE BUILDER WORKS ONLY FROM THE
005410* TABLE, NEVER FROM DISB-LINE-REC DIRECTLY, SINCE THE
005420* EXPANSION STEP NEEDS TO REVISIT EACH LINE MORE THAN ONCE.
005430           MOVE DSL-KIND TO LIN-KIND(LINE-SUB).
005440           MOVE DSL-AMOUNT-ENT TO LIN-AMOUNT-ENT(LINE-SUB).
005450           MOVE DSL-AMOUNT-DEC TO LIN-AMOUNT-DEC(LINE-SUB).
005460           MOVE DSL-DUE-YEAR TO LIN-DUE-YEAR(LINE-SUB).
005470           MOVE DSL-DUE-MONTH TO LIN-DUE-MONTH(LINE-SUB).
005480           MOVE DSL-FREQUENCY TO LIN-FREQUENCY(LINE-SUB).
005490* FREQUENCY IS COPIED AS-IS - CASE AND SPELLING ARE NOT
005500* NORMALIZED HERE, SO 0400-EXPAND-ONE-LINE MUST MATCH THE
005510* EXACT LOWERCASE VALUES THE BOARDING EXTRACT USES.
005520       0215-EXIT.
005530           EXIT.
005540
005550       0300-BUILD-SCHEDULE.
005560* SCHEDULE-BUILDER - ZERO THE 12 SLOTS, EXPAND EACH LINE
005570* INTO ITS HITS, THEN LAY MONTHLY PMI ON TOP THROUGH ITS
005580* END MONTH.
005590           PERFORM 0310-ZERO-ONE-SLOT THRU 0310-EXIT
005600               VARYING MONTH-SUB FROM 1 BY 1
005610                   UNTIL MONTH-SUB > 12.
005620* EXPAND EVERY DISBURSEMENT LINE INTO ITS SCHEDULE HITS
005630* BEFORE PMI IS LAYERED ON TOP - PMI IS HANDLED SEPARATELY
005640* SINCE IT IS MONTHLY-WITH-AN-END-DATE, NOT ONE OF THE
005650* FOUR ORDINARY FREQUENCIES.
005660           PERFORM 0400-EXPAND-ONE-LINE THRU 0400-EXIT
005670               VARYING LINE-SUB FROM 1 BY 1
005680                   UNTIL LINE-SUB > LNH-LINE-COUNT.
005690           PERFORM 0380-APPLY-PMI THRU 0380-EXIT.
005700       0300-EXIT.
005710           EXIT.
005720
005730* 0310-ZERO-ONE-SLOT - LOOP BODY FOR THE SCHEDULE ZERO PASS
005740* ABOVE.
005750       0310-ZERO-ONE-SLOT.
005760           MOVE 0 TO SCHED-CENTS(MONTH-SUB).
005770       0310-EXIT.
005780           EXIT.
005790
005800* DATE 09/08/88 MHT REQUEST ESC-0044 - PMI LAYER.                 ESC0044 
005810*-----------------------------------------------------------
005820* 0380-APPLY-PMI - IF PMI IS ESCROWED AND THE MONTHLY AMOUNT
005830* IS NONZERO, LAY IT ONTO EVERY WINDOW MONTH THROUGH ITS
005840* END MONTH (OR ALL 12 IF NO END DATE WAS GIVEN).
005850*-----------------------------------------------------------
005860       0380-APPLY-PMI.
005870           IF NOT LNH-PMI-ESCROWED OR LNH-PMI-MO-ENT = 0
005880                   AND LNH-PMI-MO-DEC = 0
005890               GO TO 0380-EXIT.
005900           COMPUTE PMI-MONTHLY-CENTS =
005910               (LNH-PMI-MO-ENT * 100) + LNH-PMI-MO-DEC.
005920           PERFORM 0390-APPLY-PMI-ONE-MONTH THRU 0390-EXIT
005930               VARYING MONTH-SUB FROM 1 BY 1
005940                   UNTIL MONTH-SUB > 12.
005950       0380-EXIT.
005960           EXIT.
005970
005980* 0390-APPLY-PMI-ONE-MONTH - LOOP BODY FOR 0380 ABOVE.  ONCE
005990* THE WINDOW MONTH IS PAST THE PMI END MONTH, JUMP STRAIGHT
006000* OUT TO 0380-EXIT SO NO LATER MONTH GETS A PMI HIT EITHER -
006010* MONTHS RUN IN ORDER SO THIS IS SAFE.
006020       0390-APPLY-PMI-ONE-MONTH.
006030           PERFORM 0385-WINDOW-MONTH-OF THRU 0385-EXIT.
006040           IF LNH-PMI-END-IS-PRESENT
006050               IF (WIN-YEAR > LNH-PMI-END-YEAR)
006060                  OR (WIN-YEAR = LNH-PMI-END-YEAR AND
006070                      WIN-MONTH > LNH-PMI-END-MONTH)
006080                   GO TO 0380-EXIT
006090               END-IF
006100           END-IF.
006110           ADD PMI-MONTHLY-CENTS TO SCHED-CENTS(MONTH-SUB).
006120       0390-EXIT.
006130           EXIT.
006140
006150       0385-WINDOW-MONTH-OF.
006160* CALENDAR MONTH OF WINDOW SLOT MONTH-SUB (1-12),
006170* NORMALIZED TO THE 1ST, STARTING AT THE ANALYSIS START.
006180           COMPUTE K-INDEX = MONTH-SUB - 1.
006190           COMPUTE DIVIDEND = LNH-START-MONTH - 1 + K-INDEX.
006200           DIVIDE DIVIDEND BY 12 GIVING QUOTIENT
006210               REMAINDER REMAINDER-AMT.
006220           COMPUTE WIN-YEAR = LNH-START-YEAR + QUOTIENT.
006230           COMPUTE WIN-MONTH = REMAINDER-AMT + 1.
006240       0385-EXIT.
006250           EXIT.
006260
006270*-----------------------------------------------------------
006280* 0400-EXPAND-ONE-LINE - DISBURSEMENT-EXPANSION.  DISPATCH
006290* THE CURRENT LINE (LINE-SUB) BY FREQUENCY.  AN
006300* UNRECOGNIZED FREQUENCY DEGRADES TO ONCE, PER ESC-0019.
006310*-----------------------------------------------------------
006320       0400-EXPAND-ONE-LINE.
006330* CONVERT THIS LINE'S AMOUNT TO CENTS ONCE, UP FRONT, SO
006340* EVERY FREQUENCY BRANCH BELOW CAN JUST ADD IT IN.
006350           COMPUTE LINE-AMOUNT-CENTS =
006360               (LIN-AMOUNT-ENT(LINE-SUB) * 100)
006370                + LIN-AMOUNT-DEC(LINE-SUB).
006380* THE FOUR-WAY DISPATCH BELOW IS A SIMPLE STRING COMPARE -
006390* THE BOARDING EXTRACT ALWAYS SUPPLIES LOWERCASE VALUES,
006400* SO NO CASE FOLDING IS DONE HERE.
006410           IF LIN-FREQUENCY(LINE-SUB) = "monthly"
006420               GO TO 0410-EXPAND-MONTHLY.
006430           IF LIN-FREQUENCY(LINE-SUB) = "semiannual"
006440               GO TO 0430-EXPAND-SEMIANNUAL.
006450           IF LIN-FREQUENCY(LINE-SUB) = "quarterly"
006460               GO TO 0440-EXPAND-QUARTERLY.
006470           GO TO 0420-EXPAND-ANNUAL-ONCE.
006480
006490* MONTHLY - A HIT IN EVERY WINDOW MONTH FROM THE DUE MONTH
006500* (OR THE WINDOW START, IF THE DUE MONTH PRECEDES THE
006510* WINDOW) ONWARD.  NO HITS IF THE DUE MONTH IS AFTER THE
006520* WINDOW.
006530       0410-EXPAND-MONTHLY.
006540           PERFORM 0415-EXPAND-MONTHLY-ONE THRU 0415-EXIT
006550               VARYING MONTH-SUB FROM 1 BY 1
006560                   UNTIL MONTH-SUB > 12.
006570           GO TO 0400-EXIT.
006580
006590* 0415-EXPAND-MONTHLY-ONE - LOOP BODY FOR 0410 ABOVE.
006600       0415-EXPAND-MONTHLY-ONE.
006610           PERFORM 0385-WINDOW-MONTH-OF THRU 0385-EXIT.
006620           IF (WIN-YEAR > LIN-DUE-YEAR(LINE-SUB))
006630              OR (WIN-YEAR = LIN-DUE-YEAR(LINE-SUB)
006640                  AND WIN-MONTH >=
006650                      LIN-DUE-MONTH(LINE-SUB))
006660               ADD LINE-AMOUNT-CENTS
006670                   TO SCHED-CENTS(MONTH-SUB)
006680           END-IF.
006690       0415-EXIT.
006700           EXIT.
006710
006720* ANNUAL/ONCE (AND ANY UNRECOGNIZED FREQUENCY) - A SINGLE
006730* HIT AT THE STATED DUE DATE, IF IT FALLS INSIDE THE WINDOW.
006740       0420-EXPAND-ANNUAL-ONCE.
006750* COPY THE LINE'S OWN DUE DATE INTO THE SHARED WORKING
006760* FIELDS SO 0460-ADD-HIT-IF-IN-WINDOW CAN TEST IT THE SAME
006770* WAY IT TESTS AN OFFSET DATE FOR SEMIANNUAL/QUARTERLY.
006780           MOVE LIN-DUE-YEAR(LINE-SUB)  TO DUE-YEAR-F.
006790           MOVE LIN-DUE-MONTH(LINE-SUB) TO DUE-MONTH-F.
006800           PERFORM 0460-ADD-HIT-IF-IN-WINDOW THRU 0460-EXIT.
006810           GO TO 0400-EXIT.
006820
006830* SEMIANNUAL - HITS AT THE DUE DATE PLUS 0 AND PLUS 6
006840* MONTHS, CALENDAR CORRECT ON THE YEAR ROLLOVER.  NEITHER
006850* OFFSET BEFORE THE STATED DUE DATE IS GENERATED - THE DUE
006860* DATE IS DEFINED AS THE FIRST OCCURRENCE INSIDE THE WINDOW.
006870       0430-EXPAND-SEMIANNUAL.
006880           PERFORM 0435-SEMIANNUAL-ONE-OFFSET THRU 0435-EXIT
006890               VARYING OFFSET-SUB FROM 0 BY 6
006900                   UNTIL OFFSET-SUB > 6.
006910           GO TO 0400-EXIT.
006920
006930* 0435-SEMIANNUAL-ONE-OFFSET - LOOP BODY FOR 0430 ABOVE,
006940* ONE OFFSET (0 OR 6 MONTHS) PER CALL.
006950       0435-SEMIANNUAL-ONE-OFFSET.
006960           PERFORM 0470-OFFSET-DUE-DATE THRU 0470-EXIT.
006970           PERFORM 0460-ADD-HIT-IF-IN-WINDOW THRU 0460-EXIT.
006980       0435-EXIT.
006990           EXIT.
007000
007010* QUARTERLY - HITS AT THE DUE DATE PLUS 0, 3, 6, AND 9
007020* MONTHS, SAME CALENDAR-CORRECT OFFSET LOGIC AS SEMIANNUAL.
007030       0440-EXPAND-QUARTERLY.
007040           PERFORM 0445-QUARTERLY-ONE-OFFSET THRU 0445-EXIT
007050               VARYING OFFSET-SUB FROM 0 BY 3
007060                   UNTIL OFFSET-SUB > 9.
007070           GO TO 0400-EXIT.
007080
007090* 0445-QUARTERLY-ONE-OFFSET - LOOP BODY FOR 0440 ABOVE, ONE
007100* OFFSET (0, 3, 6, OR 9 MONTHS) PER CALL.
007110       0445-QUARTERLY-ONE-OFFSET.
007120           PERFORM 0470-OFFSET-DUE-DATE THRU 0470-EXIT.
007130           PERFORM 0460-ADD-HIT-IF-IN-WINDOW THRU 0460-EXIT.
007140       0445-EXIT.
007150           EXIT.
007160       0400-EXIT.
007170           EXIT.
007180
007190       0460-ADD-HIT-IF-IN-WINDOW.
007200* MONTH INDEX OF THE DATE IN DUE-MONTH-FIELDS RELATIVE
007210* TO THE START, k = (Y-SY)*12 + (M-SM). IN WINDOW WHEN
007220* 0 <= K < 12, SLOT = K+1.
007230           COMPUTE K-INDEX =
007240               ((DUE-YEAR-F - LNH-START-YEAR) * 12)
007250                + (DUE-MONTH-F - LNH-START-MONTH).
007260           IF K-INDEX >= 0 AND K-INDEX < 12
007270               COMPUTE SLOT-INDEX = K-INDEX + 1
007280               ADD LINE-AMOUNT-CENTS
007290                   TO SCHED-CENTS(SLOT-INDEX)
007300           END-IF.
007310       0460-EXIT.
007320           EXIT.
007330
007340       0470-OFFSET-DUE-DATE.
007350* ADD OFFSET-SUB MONTHS TO THE LINE'S DUE DATE, CALENDAR
007360* CORRECT ON THE YEAR ROLLOVER, INTO DUE-MONTH-FIELDS.
007370           COMPUTE DIVIDEND =
007380               LIN-DUE-MONTH(LINE-SUB) - 1 + OFFSET-SUB.
007390           DIVIDE DIVIDEND BY 12 GIVING QUOTIENT
007400               REMAINDER REMAINDER-AMT.
007410           COMPUTE DUE-YEAR-F =
007420               LIN-DUE-YEAR(LINE-SUB) + QUOTIENT.
007430           COMPUTE DUE-MONTH-F = REMAINDER-AMT + 1.
007440       0470-EXIT.
007450           EXIT.
007460
007470       0250-COMPUTE-CUSHION.
007480* A = ANNUAL DISBURSEMENTS (SUM OF THE 12 SLOTS, INCLUDING
007490* PMI). ALLOWED CUSHION = MIN(POLICY CUSHION, A/6), THE
007500* RESPA CAP.
007510           COMPUTE ANNUAL-CENTS = 0.
007520           PERFORM 0255-ADD-ONE-SLOT-TO-ANNUAL THRU 0255-EXIT
007530               VARYING MONTH-SUB FROM 1 BY 1
007540                   UNTIL MONTH-SUB > 12.
007550           COMPUTE CUSH-POLICY-CENTS =
007560               (LNH-CUSH-POL-ENT * 100) + LNH-CUSH-POL-DEC.
007570           DIVIDE ANNUAL-CENTS BY 6 GIVING ANNUAL-DIV6-CENTS
007580               ROUNDED.
007590           IF CUSH-POLICY-CENTS < ANNUAL-DIV6-CENTS
007600               MOVE CUSH-POLICY-CENTS TO CUSHION-CENTS
007610           ELSE
007620               MOVE ANNUAL-DIV6-CENTS TO CUSHION-CENTS
007630           END-IF.
007640* DATE 04/19/89 RDG REQUEST ESC-0058 - STATE INT.                 ESC0058 
007650* WHEN THE STATE REQUIRES INTEREST ON ESCROW, CARRY THE
007660* FLAT MONTHLY CREDIT FORWARD FOR THE SIMULATOR; OTHERWISE
007670* THE CREDIT IS ZERO AND HAS NO EFFECT ON THE BALANCE PASS.
007680           IF LNH-STATE-PAYS-INTEREST
007690               COMPUTE INT-CREDIT-CENTS =
007700                   (LNH-INT-AMT-ENT * 100) + LNH-INT-AMT-DEC
007710           ELSE
007720               MOVE 0 TO INT-CREDIT-CENTS
007730           END-IF.
007740           COMPUTE START-BAL-CENTS =
007750               (LNH-BAL-ENT * 100) + LNH-BAL-DEC.
007760       0250-EXIT.
007770           EXIT.
007780
007790* 0255-ADD-ONE-SLOT-TO-ANNUAL - LOOP BODY FOR THE ANNUAL
007800* TOTAL ABOVE.
007810       0255-ADD-ONE-SLOT-TO-ANNUAL.
007820           ADD SCHED-CENTS(MONTH-SUB) TO ANNUAL-CENTS.
007830       0255-EXIT.
007840           EXIT.
007850
007860       0500-SIMULATE-BALANCE.
007870* BALANCE-SIMULATOR - GIVEN THE SOLVED DEPOSIT, RUN THE 12
007880* MONTH-END BALANCES AND KEEP THE MINIMUM.
007890           MOVE DEPOSIT-CENTS TO MID-CENTS.
007900           PERFORM 0510-RUN-SCHEDULE-AT-MID THRU 0510-EXIT.
007910           MOVE TRY-MIN-BAL-CENTS TO MIN-BAL-CENTS.
007920       0500-EXIT.
007930           EXIT.
007940
007950       0510-RUN-SCHEDULE-AT-MID.
007960* ONE FULL 12 MONTH PASS AT THE CANDIDATE DEPOSIT
007970* MID-CENTS, LEAVING THE MONTH-END BALANCES IN
007980* MONTH-BAL-TBL AND THE MINIMUM OF THEM IN
007990* TRY-MIN-BAL-CENTS. USED BY THE SOLVER (0600) AND
008000* THE FINAL SIMULATION (0500).
008010           MOVE START-BAL-CENTS TO DIVIDEND.
008020           PERFORM 0515-COMPUTE-ONE-MONTH-BAL THRU 0515-EXIT
008030               VARYING MONTH-SUB FROM 1 BY 1
008040                   UNTIL MONTH-SUB > 12.
008050           MOVE MONTH-BAL-CENTS(1) TO TRY-MIN-BAL-CENTS.
008060           PERFORM 0520-CHECK-ONE-MONTH-MIN THRU 0520-EXIT
008070               VARYING MONTH-SUB FROM 2 BY 1
008080                   UNTIL MONTH-SUB > 12.
008090       0510-EXIT.
008100           EXIT.
008110
008120* 0515-COMPUTE-ONE-MONTH-BAL - LOOP BODY FOR THE 12 MONTH
008130* RUNNING BALANCE PASS ABOVE.  DIVIDEND CARRIES THE
008140* RUNNING BALANCE FORWARD FROM ONE MONTH TO THE NEXT.
008150       0515-COMPUTE-ONE-MONTH-BAL.
008160           COMPUTE DIVIDEND = DIVIDEND + MID-CENTS
008170               + INT-CREDIT-CENTS
008180               - SCHED-CENTS(MONTH-SUB).
008190           MOVE DIVIDEND TO MONTH-BAL-CENTS(MONTH-SUB).
008200       0515-EXIT.
008210           EXIT.
008220
008230* 0520-CHECK-ONE-MONTH-MIN - LOOP BODY FOR THE MINIMUM-OF-
008240* TWELVE SCAN ABOVE (MONTHS 2 THROUGH 12, MONTH 1 WAS
008250* ALREADY SEEDED AS THE STARTING MINIMUM).
008260       0520-CHECK-ONE-MONTH-MIN.
008270           IF MONTH-BAL-CENTS(MONTH-SUB) < TRY-MIN-BAL-CENTS
008280               MOVE MONTH-BAL-CENTS(MONTH-SUB)
008290                   TO TRY-MIN-BAL-CENTS
008300           END-IF.
008310       0520-EXIT.
008320           EXIT.
008330
008340* DATE 01/14/88 MHT REQUEST ESC-0031 - BISECT SOLVER.             ESC0031 
008350* THE BISECTION APPROACH WAS CHOSEN OVER A CLOSED-FORM
008360* FORMULA BECAUSE THE SCHEDULE CAN BE ARBITRARILY LUMPY -
008370* A FORMULA WOULD HAVE TO BE REDERIVED EVERY TIME A NEW
008380* DISBURSEMENT FREQUENCY WAS ADDED.
008390       0600-SOLVE-PAYMENT.
008400* PAYMENT-SOLVER - BISECT FOR THE SMALLEST LEVEL MONTHLY
008410* DEPOSIT SUCH THAT THE SIMULATED MINIMUM BALANCE STAYS AT
008420* OR ABOVE THE NEGATIVE CUSHION. 40 ROUNDS IS WELL PAST
008430* PENNY PRECISION.
008440* LO STARTS AT A/12 - THE ANSWER IS NEVER BELOW THIS.
008450           DIVIDE ANNUAL-CENTS BY 12
008460               GIVING LO-CENTS ROUNDED.
008470* HI STARTS AT LO PLUS THE LARGER OF $2000 OR A, A BRACKET
008480* WIDE ENOUGH TO COVER EVEN A HEAVILY BACK-LOADED SCHEDULE.
008490           IF ANNUAL-CENTS > 200000
008500               COMPUTE HI-CENTS = LO-CENTS + ANNUAL-CENTS
008510           ELSE
008520               COMPUTE HI-CENTS = LO-CENTS + 200000
008530           END-IF.
008540           PERFORM 0610-BISECT-ONE-ROUND THRU 0610-EXIT
008550               VARYING BISECT-COUNT FROM 1 BY 1
008560                   UNTIL BISECT-COUNT > 40.
008570* DATE 03/02/01 PAV REQUEST ESC-0151 - ROUND UP,                  ESC0151 
008580* NEVER DOWN.                                                     ESC0151 
008590* HI IS ALWAYS A BALANCE THAT CLEARS THE CUSHION, SO THE
008600* ANSWER IS HI, NEVER LO - A PAYMENT ROUNDED DOWN COULD
008610* LEAVE A ONE CENT SHORTAGE THAT WOULD NEVER GET COLLECTED.
008620           MOVE HI-CENTS TO DEPOSIT-CENTS.
008630       0600-EXIT.
008640           EXIT.
008650
008660* 0610-BISECT-ONE-ROUND - ONE ROUND OF THE BISECTION. TRY
008670* THE MIDPOINT; IF IT CLEARS THE CUSHION, THE ANSWER IS AT
008680* MOST THE MIDPOINT (NARROW HI DOWN); OTHERWISE THE ANSWER
008690* IS ABOVE THE MIDPOINT (NARROW LO UP).
008700       0610-BISECT-ONE-ROUND.
008710           COMPUTE MID-CENTS ROUNDED =
008720               (LO-CENTS + HI-CENTS) / 2.
008730           PERFORM 0510-RUN-SCHEDULE-AT-MID THRU 0510-EXIT.
008740           IF TRY-MIN-BAL-CENTS >= (0 - CUSHION-CENTS)
008750               MOVE MID-CENTS TO HI-CENTS
008760           ELSE
008770               MOVE MID-CENTS TO LO-CENTS
008780           END-IF.
008790       0610-EXIT.
008800           EXIT.
008810
008820* THIS PARAGRAPH IS THE ONLY PLACE THAT TOUCHES
008830* RES-REFUND-ACTION - EVERY DOWNSTREAM READER (INCLUDING
008840* 0800-BUILD-NOTES AND ESCRPT1'S LISTING) TREATS IT AS
008850* ALREADY FINAL BY THE TIME THIS PARAGRAPH EXITS.
008860       0700-DECIDE-OUTCOME.
008870* DEFICIENCY, SURPLUS, SHORTAGE AND THE REFUND/CREDIT
008880* LADDER.
008890* DEFICIENCY - HOW FAR THE MINIMUM BALANCE FELL BELOW THE
008900* NEGATIVE CUSHION.  NORMALLY ZERO SINCE THE SOLVER ALREADY
008910* CLEARED IT, BUT KEPT GENERAL PER THE SPEC.
008920           COMPUTE DEFICIENCY-CENTS =
008930               (0 - CUSHION-CENTS) - MIN-BAL-CENTS.
008940           IF DEFICIENCY-CENTS < 0
008950               MOVE 0 TO DEFICIENCY-CENTS.
008960* SURPLUS - HOW FAR THE MINIMUM BALANCE CLEARED THE
008970* NEGATIVE CUSHION.
008980           COMPUTE SURPLUS-CENTS =
008990               MIN-BAL-CENTS + CUSHION-CENTS.
009000           IF SURPLUS-CENTS < 0
009010               MOVE 0 TO SURPLUS-CENTS.
009020* SHORTAGE IS ONLY REPORTED WHEN THERE IS NO SURPLUS -
009030* THE TWO NEVER COEXIST ON THE SAME RESULT RECORD.
009040           IF SURPLUS-CENTS > 0
009050               MOVE 0 TO SHORTAGE-CENTS
009060           ELSE
009070               MOVE DEFICIENCY-CENTS TO SHORTAGE-CENTS.
009080*-----------------------------------------------------------
009090* DATE 11/30/90 CWS REQUEST ESC-0077 - STATUS                     ESC0077 
009100* LADDER REBUILT TO CHECK THE FOUR BAD-STANDING                   ESC0077 
009110* FLAGS AS A GROUP.                                               ESC0077 
009120* DATE 05/14/04 NBR REQUEST ESC-0166 - ADDED                      ESC0166 
009130* SVC-RLS-PEND.                                                   ESC0166 
009140*-----------------------------------------------------------
009150* DEFAULT THE ACTION TO REFUND, THEN OVERRIDE TO CREDIT IF
009160* THE LOAN FAILS THE CURRENT-FOR-REFUND FLAG OR ANY OF THE
009170* FOUR BAD-STANDING FLAGS BELOW.
009180* DEFAULT TO REFUND FIRST, THEN LET EACH DISQUALIFYING
009190* CONDITION BELOW DOWNGRADE IT TO CREDIT - THE ACTION CAN
009200* ONLY MOVE FROM REFUND TO CREDIT, NEVER BACK.
009210           MOVE "refund" TO RES-REFUND-ACTION.
009220           MOVE LNH-DELINQUENT   TO STAT-DELINQ.
009230           MOVE LNH-BANKRUPTCY   TO STAT-BANKRUPT.
009240           MOVE LNH-FORECLOSURE  TO STAT-FORECLOSE.
009250           MOVE LNH-SVC-RLS-PEND TO STAT-SVCXFER.
009260           MOVE 0 TO REFUND-BAD-FOUND.
009270           IF NOT LNH-IS-CURRENT-FOR-RFD
009280               MOVE 1 TO REFUND-BAD-FOUND.
009290           PERFORM 0710-CHECK-ONE-STATUS-FLAG THRU 0710-EXIT
009300               VARYING STATUS-SUB FROM 1 BY 1
009310                   UNTIL STATUS-SUB > 4.
009320           IF REFUND-BAD-FOUND = 1
009330               MOVE "credit" TO RES-REFUND-ACTION.
009340* DATE 02/11/93 CWS REQUEST ESC-0095 - $50                        ESC0095 
009350* DE-MINIMIS TEST.                                                ESC0095 
009360* A SURPLUS AT OR BELOW THE RESPA $50 FLOOR IS CREDITED
009370* RATHER THAN CUT A REFUND CHECK FOR POCKET CHANGE.
009380           IF SURPLUS-CENTS NOT > 5000
009390               MOVE "credit" TO RES-REFUND-ACTION.
009400           MOVE RESPA-SHORT-COLL-MOS TO RES-SHORT-COLL-MOS.
009410       0700-EXIT.
009420           EXIT.
009430
009440* 0710-CHECK-ONE-STATUS-FLAG - LOOP BODY FOR THE FOUR
009450* BAD-STANDING FLAGS ABOVE, WALKED AS A TABLE SINCE ESC-0077
009460* SO A FIFTH FLAG CAN BE ADDED WITHOUT A NEW IF STATEMENT.
009470       0710-CHECK-ONE-STATUS-FLAG.
009480           IF STATUS-BYTE(STATUS-SUB) = "Y"
009490               MOVE 1 TO REFUND-BAD-FOUND
009500           END-IF.
009510       0710-EXIT.
009520           EXIT.
009530
009540*-----------------------------------------------------------
009550* 0800-BUILD-NOTES - ASSEMBLE UP TO THREE INFORMATIONAL
009560* NOTE LINES FOR THIS LOAN'S RESULT.  EACH NOTE IS EMITTED
009570* ONLY WHEN ITS OWN CONDITION HOLDS; UNUSED SLOTS STAY
009580* BLANK AND ARE SKIPPED BY 0960-WRITE-ONE-NOTE-LINE.
009590*-----------------------------------------------------------
009600       0800-BUILD-NOTES.
009610           MOVE SPACES TO NOTE-LINE(1) NOTE-LINE(2) NOTE-LINE(3).
009620           MOVE 0 TO NOTE-LINE-COUNT.
009630* NOTE 1 - STATE REQUIRES INTEREST ON ESCROW.
009640           IF LNH-STATE-PAYS-INTEREST
009650               ADD 1 TO NOTE-LINE-COUNT
009660               STRING "State requires interest on escrow; "
009670                   DELIMITED BY SIZE
009680                   "modeled as monthly credit."
009690                       DELIMITED BY SIZE
009700                   INTO NOTE-LINE(NOTE-LINE-COUNT)
009710           END-IF.
009720* NOTE 2 - PMI HAS A KNOWN END MONTH.  BUILT WITH STRING
009730* SINCE THE END YEAR/MONTH HAVE TO BE EDITED INTO THE TEXT.
009740           IF LNH-PMI-ESCROWED AND LNH-PMI-END-IS-PRESENT
009750               ADD 1 TO NOTE-LINE-COUNT
009760               STRING "PMI ends " DELIMITED BY SIZE
009770                   LNH-PMI-END-YEAR DELIMITED BY SIZE
009780                   "-" DELIMITED BY SIZE
009790                   LNH-PMI-END-MONTH DELIMITED BY SIZE
009800                   "; PMI included only until that month."
009810                       DELIMITED BY SIZE
009820                   INTO NOTE-LINE(NOTE-LINE-COUNT)
009830           END-IF.
009840* NOTE 3 - THE SURPLUS, IF ANY, WAS CREDITED RATHER THAN
009850* REFUNDED.
009860           IF RES-REFUND-ACTION NOT = "refund"
009870               ADD 1 TO NOTE-LINE-COUNT
009880               STRING "Surplus not refunded due to status/"
009890                   DELIMITED BY SIZE
009900                   "threshold; credited to account per policy."
009910                       DELIMITED BY SIZE
009920                   INTO NOTE-LINE(NOTE-LINE-COUNT)
009930           END-IF.
009940       0800-EXIT.
009950           EXIT.
009960
009970*-----------------------------------------------------------
009980* 0900-WRITE-RESULT - EDIT THE CENTS-INTEGER WORKING FIELDS
009990* BACK OUT TO WHOLE/DECIMAL PAIRS AND WRITE THE RESULT
010000* RECORD.  A NEGATIVE MINIMUM BALANCE NEEDS ITS OWN SIGN
010010* HANDLING SINCE DIVIDE/REMAINDER WORKS ON MAGNITUDE.
010020*-----------------------------------------------------------
010030       0900-WRITE-RESULT.
010040* COPY THE LOAN ID FORWARD SO THE RESULT RECORD CAN BE
010050* MATCHED BACK TO ITS LOAN ON THE PRINTED LISTING.
010060           MOVE LNH-LOAN-ID TO RES-LOAN-ID.
010070           DIVIDE ANNUAL-CENTS BY 100
010080               GIVING RES-ANN-DISB-ENT REMAINDER RES-ANN-DISB-DEC.
010090           DIVIDE CUSHION-CENTS BY 100
010100               GIVING RES-CUSHION-ENT REMAINDER RES-CUSHION-DEC.
010110           DIVIDE DEPOSIT-CENTS BY 100
010120               GIVING RES-NEW-ESCROW-ENT
010130                   REMAINDER RES-NEW-ESCROW-DEC.
010140* NEGATIVE MINIMUM BALANCE - DIVIDE THE MAGNITUDE, THEN
010150* RE-APPLY THE SIGN TO THE WHOLE DOLLAR PART ONLY, LEAVING
010160* THE CENTS PORTION UNSIGNED AS THE PICTURE REQUIRES.
010170           IF MIN-BAL-CENTS < 0
010180               COMPUTE DIVIDEND = 0 - MIN-BAL-CENTS
010190               DIVIDE DIVIDEND BY 100
010200                   GIVING QUOTIENT REMAINDER REMAINDER-AMT
010210               COMPUTE RES-MIN-BAL-ENT = 0 - QUOTIENT
010220               MOVE REMAINDER-AMT TO RES-MIN-BAL-DEC
010230           ELSE
010240               DIVIDE MIN-BAL-CENTS BY 100
010250                   GIVING RES-MIN-BAL-ENT
010260                       REMAINDER RES-MIN-BAL-DEC
010270           END-IF.
010280           DIVIDE SHORTAGE-CENTS BY 100
010290               GIVING RES-SHORTAGE-ENT REMAINDER RES-SHORTAGE-DEC.
010300           DIVIDE SURPLUS-CENTS BY 100
010310               GIVING RES-SURPLUS-ENT REMAINDER RES-SURPLUS-DEC.
010320           WRITE ESCROW-RESULT-REC.
010330* A NONZERO FILE STATUS HERE IS A DISK-FULL OR SIMILAR
010340* FATAL CONDITION - THERE IS NO RETRY, JUST THE ABEND PATH.
010350           IF FS-RSLT NOT = "00"
010360               GO TO 0190-OPEN-ERROR.
010370       0900-EXIT.
010380           EXIT.
010390
010400* DATE 10/03/96 DKL REQUEST ESC-0118 - NOTES NOW WRITTEN TO
010410* THE RESULT FILE INSTEAD OF THE OLD PRINT QUEUE, SO
010420* ESCRPT1 CAN PICK THEM UP WITH THE RESULT RECORD.
010430       0950-WRITE-NOTES.
010440* EVERY LOAN GETS A NOTES PASS EVEN WHEN NO NOTE CONDITION
010450* APPLIED - 0960 BELOW SIMPLY WRITES NOTHING FOR A BLANK
010460* SLOT, SO THE LOOP COST IS THE SAME EITHER WAY.
010470           MOVE LNH-LOAN-ID TO NOT-LOAN-ID.
010480           PERFORM 0960-WRITE-ONE-NOTE-LINE THRU 0960-EXIT
010490               VARYING NOTE-LINE-COUNT FROM 1 BY 1
010500                   UNTIL NOTE-LINE-COUNT > 3.
010510       0950-EXIT.
010520           EXIT.
010530
010540* 0960-WRITE-ONE-NOTE-LINE - LOOP BODY FOR THE NOTE WRITE
010550* ABOVE.  A BLANK SLOT MEANS THAT NOTE'S CONDITION DID NOT
010560* APPLY TO THIS LOAN, SO NOTHING IS WRITTEN FOR IT.
010570       0960-WRITE-ONE-NOTE-LINE.
010580           IF NOTE-LINE(NOTE-LINE-COUNT) NOT = SPACES
010590               MOVE NOTE-LINE(NOTE-LINE-COUNT) TO NOT-TEXT
010600               WRITE ESCROW-NOTE-REC
010610           END-IF.
010620       0960-EXIT.
010630           EXIT.
